000100*SLMEMBR.CBL -- FILE-CONTROL ENTRY FOR THE MEMBER MASTER.
000200*ASSIGN NAME MATCHES THE DD/LOGICAL-FILE NAME ON THE OVERNIGHT JCL --
000300*DO NOT CHANGE IT WITHOUT ALSO CHANGING THE JCL, OR THE STEP ABENDS
000400*ON OPEN.
000500     SELECT MEMBER-MASTER
000600            ASSIGN TO "MEMBER-MASTER"
000700            ORGANIZATION IS SEQUENTIAL
000800            ACCESS MODE IS SEQUENTIAL
000900*FS-MEMBER-MASTER (WSTABLES.CBL) IS CARRIED PER SHOP STANDARD FOR
001000*EVERY SELECT CLAUSE.  1400-LOAD-MEMBER-TABLE RELIES ON THE READ'S
001100*AT END PHRASE RATHER THAN AN EXPLICIT STATUS TEST -- A HARD OPEN
001200*FAILURE ON THIS MASTER SURFACES AS A NON-ZERO JOB-STEP RETURN CODE.
001300            FILE STATUS IS FS-MEMBER-MASTER.
001400
