000100*WSTABLES.CBL -- IN-MEMORY MASTER TABLES AND RUN CONTROL TOTALS.
000200*THE PLAN, TIER, BENEFIT AND MEMBER MASTERS ARE LOADED HERE ONCE,
000300*ASCENDING BY THEIR ID, AT THE START OF THE RUN (SEE 1100/1200/
000400*1300/1400 IN SUBSCRIPTION-BATCH-RUN.COB).  THE SUBSCRIPTION TABLE
000500*IS BOTH THE "BEGINNING-OF-DAY" MASTER AND THE WORKING COPY THAT
000600*IS REWRITTEN TO SUBSCRIPTION-MASTER-OUT AT END OF RUN.
000700*
000800*TABLE SIZES ARE SIZED FOR A SINGLE FIRST CLUB PROCESSING NIGHT --
000900*RAISE THE OCCURS LIMITS HERE IF THE CLUB OUTGROWS THEM.
001000*
001100*02/1997 (R.T.C.) ORIGINAL LAYOUT.  MODELED ON THE SHOP'S USUAL
001200*SEQUENTIAL-MASTER-INTO-TABLE PATTERN -- LOAD ASCENDING BY KEY,
001300*SEARCH WITH THE PL-FIND-XXXX-RECORD COPYBOOKS, NEVER RANDOM-ACCESS
001400*THE MASTER FILES THEMSELVES DURING THE TRANSACTION PASS.
001500*
001600*THE PLAN CATALOG.  ONE ENTRY PER MEMBERSHIP PLAN THE CLUB SELLS.
001700*PLAN-TAB-ID IS THE SEARCH KEY FOR PL-FIND-PLAN-RECORD.CBL, DRIVEN
001800*OFF SUB-IN-PLAN-ID / TRN-PLAN-ID.  SEE FDPLAN.CBL FOR THE MASTER
001900*RECORD THIS TABLE IS LOADED FROM.
002000 01  PLAN-TABLE.
002100     05  PLAN-TAB-COUNT            PIC 9(05) COMP.
002200*NUMBER OF PLAN-TAB-ENTRY ROWS ACTUALLY LOADED BY 1100-LOAD-PLAN-
002300*TABLE -- NOT THE OCCURS LIMIT.  PL-FIND-PLAN-RECORD.CBL STOPS ITS
002400*SEARCH AT THIS COUNT, NOT AT 500.
002500     05  PLAN-TAB-ENTRY OCCURS 500 TIMES
002600                       INDEXED BY PLAN-TAB-IDX.
002700         10  PLAN-TAB-ID           PIC 9(09).
002800         10  PLAN-TAB-NAME         PIC X(30).
002900         10  PLAN-TAB-DURATION-MO  PIC 9(02).
003000*FEEDS PLDATE.CBL'S EXPIRY CALCULATION AT SUBSCRIBE AND TIER-CHANGE
003100*TIME -- SEE 2100-SUBSCRIBE-MEMBER AND 2200-CHANGE-MEMBER-TIER.
003200         10  PLAN-TAB-PRICE        PIC S9(08)V99.
003300*MOVED INTO SUB-TAB-PAID-AMOUNT AT SUBSCRIBE TIME AND ACCUMULATED
003400*INTO RT-PAID-AMOUNT-TOTAL FOR THE SUMMARY BLOCK.
003500         10  PLAN-TAB-ACTIVE-SW    PIC X(01).
003600             88  PLAN-TAB-ACTIVE   VALUE "Y".
003700*A PLAN IS RETIRED BY FLIPPING THIS SWITCH IN THE MASTER, NEVER BY
003800*REMOVING ITS ROW -- SUBSCRIPTIONS ALREADY SOLD AGAINST A RETIRED
003900*PLAN MUST STILL RESOLVE THROUGH TIER-CHANGE AND CANCEL PROCESSING.
004000         10  FILLER                PIC X(02).
004100
004200*THE TIER CATALOG.  ONE ENTRY PER LOYALTY TIER (BRONZE, SILVER,
004300*GOLD AND SO ON) A MEMBER CAN BE PROMOTED INTO BASED ON ORDER
004400*ACTIVITY.  SEE PL-EVALUATE-TIER-ELIGIBILITY.CBL, WHICH SCANS THIS
004500*ENTIRE TABLE, AND PL-FIND-TIER-RECORD.CBL, WHICH LOOKS UP A SINGLE
004600*KNOWN TIER-TAB-ID.
004700 01  TIER-TABLE.
004800     05  TIER-TAB-COUNT            PIC 9(05) COMP.
004900*ROWS ACTUALLY LOADED BY 1200-LOAD-TIER-TABLE -- BOTH LOOKUP
005000*COPYBOOKS STOP HERE, NOT AT THE OCCURS LIMIT OF 200.
005100     05  TIER-TAB-ENTRY OCCURS 200 TIMES
005200                       INDEXED BY TIER-TAB-IDX.
005300         10  TIER-TAB-ID           PIC 9(09).
005400         10  TIER-TAB-NAME         PIC X(20).
005500         10  TIER-TAB-LEVEL        PIC 9(03).
005600*HIGHER NUMBER IS THE BETTER TIER.  2410-APPLY-ORDER-AND-EVALUATE
005700*ONLY MOVES A MEMBER UP WHEN THE ELIGIBLE TIER'S LEVEL IS STRICTLY
005800*GREATER THAN THE MEMBER'S CURRENT TIER LEVEL -- SEE
005900*W-CURRENT-TIER-LEVEL-HOLD BELOW.
006000         10  TIER-TAB-MIN-ORD-CNT  PIC 9(05).
006100         10  TIER-TAB-MIN-ORD-VAL  PIC S9(10)V99.
006200*A MEMBER MUST MEET *BOTH* OF THE ABOVE THRESHOLDS ON THE RUNNING
006300*SUB-TAB-ORDER-COUNT / SUB-TAB-TOTAL-VALUE TO QUALIFY FOR THIS TIER
006400*-- SEE PL-EVALUATE-TIER-ELIGIBILITY.CBL.
006500         10  TIER-TAB-COHORT       PIC X(20).
006600*WHEN NOT SPACES, ONLY MEMBERS WHOSE MEM-TAB-COHORT MATCHES THIS
006700*VALUE MAY BE EVALUATED INTO THE TIER (E.G. A STUDENT- OR STAFF-
006800*ONLY TIER).  SPACES MEANS THE TIER IS OPEN TO EVERY COHORT.
006900         10  TIER-TAB-ACTIVE-SW    PIC X(01).
007000             88  TIER-TAB-ACTIVE   VALUE "Y".
007100*SAME RETIRE-DON'T-DELETE CONVENTION AS PLAN-TAB-ACTIVE-SW ABOVE.
007200         10  FILLER                PIC X(02).
007300
007400*THE TIER BENEFIT CATALOG.  LOADED AT 1300-LOAD-BENEFIT-TABLE BUT
007500*NOT SEARCHED OR TOTALED ANYWHERE IN THIS BATCH RUN -- IT IS CARRIED
007600*FORWARD FOR THE MEMBER-FACING PORTAL, WHICH READS BENEFIT-MASTER
007700*SEPARATELY.  SEE FDBENFT.CBL.
007800 01  BENEFIT-TABLE.
007900     05  BEN-TAB-COUNT             PIC 9(05) COMP.
008000     05  BEN-TAB-ENTRY OCCURS 1000 TIMES
008100                      INDEXED BY BEN-TAB-IDX.
008200         10  BEN-TAB-ID            PIC 9(09).
008300         10  BEN-TAB-TIER-ID       PIC 9(09).
008400         10  BEN-TAB-TYPE          PIC X(20).
008500         10  BEN-TAB-ACTIVE-SW     PIC X(01).
008600             88  BEN-TAB-ACTIVE    VALUE "Y".
008700         10  FILLER                PIC X(02).
008800
008900*THE MEMBER MASTER, IN TABLE FORM.  MEM-TAB-ID IS THE SEARCH KEY
009000*FOR PL-FIND-MEMBER-RECORD.CBL.  SIZED FOR 20,000 MEMBERS -- SEE
009100*THE NOTE AT THE TOP OF THIS COPYBOOK IF THE CLUB'S ROLL GROWS
009200*PAST THAT.
009300 01  MEMBER-TABLE.
009400     05  MEM-TAB-COUNT             PIC 9(06) COMP.
009500     05  MEM-TAB-ENTRY OCCURS 20000 TIMES
009600                      INDEXED BY MEM-TAB-IDX.
009700         10  MEM-TAB-ID            PIC 9(09).
009800         10  MEM-TAB-NAME          PIC X(30).
009900         10  MEM-TAB-COHORT        PIC X(20).
010000*COMPARED AGAINST TIER-TAB-COHORT IN PL-EVALUATE-TIER-ELIGIBILITY.CBL
010100*TO ENFORCE COHORT-RESTRICTED TIERS -- SEE THE NOTE ON
010200*TIER-TAB-COHORT ABOVE.
010300         10  MEM-TAB-ACTIVE-SW     PIC X(01).
010400             88  MEM-TAB-ACTIVE    VALUE "Y".
010500*A MEMBER IS DEACTIVATED (RESIGNED, REVOKED) BY FLIPPING THIS
010600*SWITCH IN THE MASTER, NOT BY REMOVING THE ROW -- HISTORICAL
010700*SUBSCRIPTIONS MUST STILL BE ABLE TO RESOLVE THE MEMBER'S NAME.
010800         10  FILLER                PIC X(02).
010900
011000*THE SUBSCRIPTION TABLE.  THIS IS THE HEART OF THE RUN -- LOADED
011100*FROM SUBSCRIPTION-MASTER-IN AT 1500-LOAD-SUBSCRIPTION-TABLE,
011200*UPDATED IN PLACE BY EVERY TRANSACTION TYPE IN THE 2000-SERIES
011300*PARAGRAPHS AND THE EXPIRY SWEEP, AND REWRITTEN WHOLE TO
011400*SUBSCRIPTION-MASTER-OUT AT 4000-WRITE-SUBSCRIPTION-MASTER.
011500*SUB-TAB-ID IS THE SEARCH KEY FOR PL-FIND-ACTIVE-SUB.CBL.
011600 01  SUBSCRIPTION-TABLE.
011700     05  SUB-TAB-COUNT             PIC 9(06) COMP.
011800     05  SUB-TAB-ENTRY OCCURS 20000 TIMES
011900                      INDEXED BY SUB-TAB-IDX.
012000         10  SUB-TAB-ID            PIC 9(09).
012100*ASSIGNED AT SUBSCRIBE TIME FROM W-HIGH-SUB-ID BELOW -- NEVER
012200*RE-USED, EVEN AFTER A CANCELLATION.
012300         10  SUB-TAB-MEMBER-ID     PIC 9(09).
012400         10  SUB-TAB-PLAN-ID       PIC 9(09).
012500         10  SUB-TAB-TIER-ID       PIC 9(09).
012600         10  SUB-TAB-STATUS        PIC X(10).
012700             88  SUB-TAB-ACTIVE    VALUE "ACTIVE".
012800             88  SUB-TAB-EXPIRED   VALUE "EXPIRED".
012900             88  SUB-TAB-CANCELLED VALUE "CANCELLED".
013000*A CANCELLED OR EXPIRED SUBSCRIPTION ROW IS NEVER REMOVED FROM THE
013100*TABLE -- IT IS STILL PART OF THE MEMBER'S HISTORY AND STILL GOES
013200*OUT ON SUBSCRIPTION-MASTER-OUT.  ONLY SUB-TAB-ACTIVE ROWS ARE
013300*ELIGIBLE FOR TIER-CHANGE, CANCEL OR ORDER-UPDATE TRANSACTIONS.
013400         10  SUB-TAB-START-DATE    PIC 9(14).
013500         10  SUB-TAB-EXPIRY-DATE   PIC 9(14).
013600*FULL CCYYMMDDHHMMSS PRECISION SO THE EXPIRY SWEEP (3000-EXPIRE-
013700*SUBSCRIPTIONS) CAN COMPARE AGAINST WDT-RUN-DATE-TIME-N TO THE
013800*SECOND RATHER THAN JUST THE CALENDAR DAY.
013900         10  SUB-TAB-PAID-AMOUNT   PIC S9(08)V99.
014000         10  SUB-TAB-ORDER-COUNT   PIC 9(05).
014100         10  SUB-TAB-TOTAL-VALUE   PIC S9(10)V99.
014200*BOTH RUNNING TOTALS ARE MAINTAINED BY 2400-UPDATE-ORDER-ACTIVITY
014300*AND TESTED AGAINST TIER-TAB-MIN-ORD-CNT / TIER-TAB-MIN-ORD-VAL BY
014400*PL-EVALUATE-TIER-ELIGIBILITY.CBL ON EVERY ORDER-UPDATE TRANSACTION.
014500         10  FILLER                PIC X(02).
014600
014700*RUN CONTROL TOTALS -- PRINTED ON THE SUMMARY BLOCK OF RUN-REPORT
014800*(SEE 5900-PRINT-SUMMARY IN PLPRINT.CBL).
014900 01  RUN-TOTALS.
015000     05  RT-TRANS-READ             PIC 9(07) COMP.
015100     05  RT-SUBS-CREATED           PIC 9(07) COMP.
015200     05  RT-TIER-CHANGES           PIC 9(07) COMP.
015300     05  RT-CANCELLATIONS          PIC 9(07) COMP.
015400     05  RT-ORDER-UPDATES          PIC 9(07) COMP.
015500     05  RT-TIER-UPGRADES          PIC 9(07) COMP.
015600*COUNTS ONLY THE SUBSET OF RT-ORDER-UPDATES THAT ACTUALLY MOVED A
015700*MEMBER TO A HIGHER TIER -- MOST ORDER-UPDATE TRANSACTIONS JUST
015800*ADD TO THE RUNNING TOTALS WITHOUT CROSSING A TIER THRESHOLD.
015900     05  RT-REJECTS                PIC 9(07) COMP.
016000     05  RT-SUBS-EXPIRED           PIC 9(07) COMP.
016100     05  RT-EXPIRY-CHECKED         PIC 9(07) COMP.
016200     05  RT-EXPIRY-FAILED          PIC 9(07) COMP.
016300     05  RT-PAID-AMOUNT-TOTAL      PIC S9(10)V99.
016400     05  RT-ORDER-VALUE-TOTAL      PIC S9(12)V99.
016500     05  FILLER                    PIC X(02).
016600
016700*STANDALONE SWITCH AND HIGH-KEY SCALARS SHARED ACROSS THE LOAD AND
016800*LOOKUP PARAGRAPHS -- 77-LEVEL PER SHOP STANDARD FOR ITEMS THAT
016900*NEVER APPEAR AS PART OF A LARGER GROUP MOVE.
017000 77  W-FOUND-SW                    PIC X(01).
017100*SET BY EACH OF THE FOUR PL-FIND-XXXX-RECORD COPYBOOKS AND BY
017200*PL-EVALUATE-TIER-ELIGIBILITY.CBL.  TESTED BY THE CALLING PARAGRAPH
017300*IMMEDIATELY AFTER THE PERFORM RETURNS TO DECIDE FOUND-VS-REJECT.
017400     88  W-FOUND                    VALUE "Y".
017500     88  W-NOT-FOUND                 VALUE "N".
017600 77  W-HIGH-SUB-ID                 PIC 9(09).
017700*CARRIES THE HIGHEST SUB-TAB-ID SEEN WHILE LOADING SUBSCRIPTION-
017800*MASTER-IN FORWARD INTO THE TRANSACTION PASS, SO EACH NEW
017900*SUBSCRIPTION CREATED BY 2100-SUBSCRIBE-MEMBER GETS THE NEXT
018000*ID IN SEQUENCE.
018100
018200*WORKING SUBSCRIPTS SHARED ACROSS THE LOAD AND LOOKUP PARAGRAPHS.
018300 01  W-SEARCH-CONTROLS.
018400     05  W-NEW-SUB-ID              PIC 9(09).
018500*HOLDS W-HIGH-SUB-ID + 1 WHILE 2100-SUBSCRIBE-MEMBER BUILDS THE NEW
018600*SUB-TAB-ENTRY ROW, THEN IS SAVED BACK INTO W-HIGH-SUB-ID.
018700     05  W-ELIGIBLE-TIER-IDX       PIC 9(05) COMP.
018800     05  W-ELIGIBLE-TIER-LEVEL     PIC 9(03) COMP.
018900     05  W-DEFAULT-TIER-IDX        PIC 9(05) COMP.
019000     05  W-DEFAULT-TIER-LEVEL      PIC 9(03) COMP.
019100*THE FOUR ABOVE ARE SET INSIDE PL-EVALUATE-TIER-ELIGIBILITY.CBL'S
019200*TABLE SCAN -- ELIGIBLE-* HOLDS THE BEST TIER THE MEMBER'S ORDER
019300*ACTIVITY QUALIFIES FOR, DEFAULT-* HOLDS THE LOWEST ACTIVE TIER TO
019400*FALL BACK ON IF NOTHING ELSE MATCHES.
019500     05  FILLER                    PIC X(02).
019600
019700*ONE END-OF-FILE SWITCH PER SEQUENTIAL FILE READ IN THIS RUN --
019800*SET BY THE AT END PHRASE OF THE CORRESPONDING READ STATEMENT AND
019900*TESTED BY THAT FILE'S LOAD OR READ-AND-PROCESS LOOP.
020000 01  W-END-OF-FILE-SWITCHES.
020100     05  W-END-OF-TRANS-FILE-SW    PIC X(01).
020200         88  W-END-OF-TRANS-FILE     VALUE "Y".
020300     05  W-END-OF-SUB-IN-SW        PIC X(01).
020400         88  W-END-OF-SUB-IN          VALUE "Y".
020500     05  W-END-OF-PLAN-FILE-SW     PIC X(01).
020600         88  W-END-OF-PLAN-FILE       VALUE "Y".
020700     05  W-END-OF-TIER-FILE-SW     PIC X(01).
020800         88  W-END-OF-TIER-FILE       VALUE "Y".
020900     05  W-END-OF-BENFT-FILE-SW    PIC X(01).
021000         88  W-END-OF-BENFT-FILE      VALUE "Y".
021100     05  W-END-OF-MEMBR-FILE-SW    PIC X(01).
021200         88  W-END-OF-MEMBR-FILE      VALUE "Y".
021300     05  FILLER                    PIC X(02).
021400
021500*ONE FILE STATUS FIELD PER SELECT CLAUSE, CARRIED PER SHOP
021600*STANDARD -- SEE THE SLXXXX.CBL COPYBOOKS FOR WHICH FILE EACH ONE
021700*BELONGS TO AND HOW EACH LOAD PARAGRAPH ACTUALLY RELIES ON THE
021800*READ'S AT END PHRASE RATHER THAN AN EXPLICIT STATUS TEST.
021900 01  W-FILE-STATUS-FIELDS.
022000     05  FS-PLAN-MASTER            PIC X(02).
022100     05  FS-TIER-MASTER            PIC X(02).
022200     05  FS-BENFT-MASTER           PIC X(02).
022300     05  FS-MEMBER-MASTER          PIC X(02).
022400     05  FS-SUB-MASTER-IN          PIC X(02).
022500     05  FS-SUB-MASTER-OUT         PIC X(02).
022600     05  FS-TRANS-FILE             PIC X(02).
022700     05  FS-RUN-REPORT             PIC X(02).
022800     05  FILLER                    PIC X(02).
022900
023000*REJECT/RESULT NARRATIVE TEXT MOVED INTO THE DETAIL LINE BY
023100*5200-BUILD-DETAIL-LINE (PLPRINT.CBL) FOR THE TRANSACTION JUST
023200*PROCESSED -- ONE OR THE OTHER IS SET, NEVER BOTH, DEPENDING ON
023300*WHETHER THE TRANSACTION WAS ACCEPTED OR REJECTED.
023400 01  W-REJECT-REASON               PIC X(24) VALUE SPACES.
023500 01  W-RESULT-TEXT                 PIC X(24) VALUE SPACES.
023600
023700*INPUT/OUTPUT PARAMETERS FOR THE PL-FIND-XXXX-RECORD LOOKUP
023800*PARAGRAPHS AND FOR PL-EVALUATE-TIER-ELIGIBILITY.CBL.
023900 77  W-LOOKUP-ID                   PIC 9(09).
024000*MOVED WITH THE KEY TO LOOK UP BEFORE EACH PL-FIND-XXXX-RECORD
024100*PERFORM AND READ BACK BY THE CALLER AS THE MATCHING TABLE INDEX'S
024200*ID AFTER W-FOUND TESTS TRUE.
024300
024400*PARAMETERS PASSED INTO PL-EVALUATE-TIER-ELIGIBILITY.CBL FOR THE
024500*SUBSCRIPTION AND MEMBER CURRENTLY BEING EVALUATED.
024600 01  W-ELIGIBILITY-PARMS.
024700     05  W-EVAL-ORDER-COUNT        PIC 9(05).
024800     05  W-EVAL-ORDER-VALUE        PIC S9(10)V99.
024900     05  W-EVAL-COHORT             PIC X(20).
025000     05  FILLER                    PIC X(02).
025100
025200*HOLDS A TIER'S LEVEL ACROSS THE TWO PL-FIND-TIER-RECORD CALLS IN
025300*2410-APPLY-ORDER-AND-EVALUATE (ELIGIBLE TIER, THEN CURRENT TIER).
025400 01  W-CURRENT-TIER-LEVEL-HOLD    PIC 9(03) COMP.
025500
