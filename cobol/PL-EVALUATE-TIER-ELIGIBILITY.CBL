000100*PL-EVALUATE-TIER-ELIGIBILITY.CBL -- TIER ELIGIBILITY ENGINE.
000200*GIVEN W-EVAL-ORDER-COUNT, W-EVAL-ORDER-VALUE AND W-EVAL-COHORT,
000300*PICKS THE ACTIVE TIER WITH THE HIGHEST TIER-TAB-LEVEL THAT THE
000400*MEMBER QUALIFIES FOR.  IF NONE QUALIFIES, RETURNS THE LOWEST-
000500*LEVEL ACTIVE TIER (THE DEFAULT ENTRY TIER).  IF THERE ARE NO
000600*ACTIVE TIERS AT ALL THE RUN IS ABORTED -- THAT IS A MASTER-FILE
000700*SET-UP ERROR, NOT A TRANSACTION REJECT.
000800*
000900*CALLED FROM 2110-CREATE-NEW-SUBSCRIPTION (A NEW MEMBER'S STARTING
001000*TIER, ORDER COUNT/VALUE BOTH ZERO SO ONLY THE DEFAULT TIER CAN
001100*QUALIFY) AND FROM 2410-APPLY-ORDER-AND-EVALUATE (RE-EVALUATED
001200*AFTER EVERY ORDER-VALUE UPDATE TO SEE WHETHER THE MEMBER HAS
001300*EARNED AN UPGRADE).  THE CALLER LOADS W-EVAL-ORDER-COUNT,
001400*W-EVAL-ORDER-VALUE AND W-EVAL-COHORT (WSTABLES.CBL) BEFORE THE
001500*PERFORM AND READS BACK W-ELIGIBLE-TIER-IDX AFTERWARD.
001600*
001700*UNLIKE THE PL-FIND-XXXX-RECORD COPYBOOKS THIS PARAGRAPH DOES NOT
001800*STOP ON THE FIRST MATCH - IT HAS TO WALK EVERY ROW OF TIER-TABLE
001900*TO FIND THE HIGHEST LEVEL THE MEMBER QUALIFIES FOR, SO THE LOOP
002000*BELOW HAS NO "OR W-FOUND" CLAUSE AND THE TEST-BEFORE OVERSHOOT
002100*THAT BIT THE FOUR LOOKUP COPYBOOKS DOES NOT APPLY HERE.
002200 9400-EVALUATE-TIER-ELIGIBILITY.
002300
002400     MOVE ZERO TO W-ELIGIBLE-TIER-IDX
002500     MOVE ZERO TO W-ELIGIBLE-TIER-LEVEL
002600     MOVE ZERO TO W-DEFAULT-TIER-IDX
002700     MOVE ZERO TO W-DEFAULT-TIER-LEVEL
002800
002900     PERFORM 9410-TEST-ONE-TIER THRU 9410-EXIT
003000             VARYING TIER-TAB-IDX FROM 1 BY 1
003100             UNTIL TIER-TAB-IDX IS GREATER THAN TIER-TAB-COUNT
003200
003300*W-ELIGIBLE-TIER-IDX IS STILL ZERO WHEN NO ACTIVE TIER'S MINIMUMS
003400*WERE MET BY THIS MEMBER'S ORDER COUNT/VALUE/COHORT - FALL BACK TO
003500*W-DEFAULT-TIER-IDX, THE LOWEST-LEVEL ACTIVE TIER FOUND BY THE LOOP
003600*BELOW.  W-DEFAULT-TIER-IDX ITSELF STAYING ZERO MEANS TIER-TABLE
003700*HAS NO ACTIVE ROW AT ALL, WHICH THIS SHOP TREATS AS A MASTER-FILE
003800*SET-UP PROBLEM SERIOUS ENOUGH TO STOP THE RUN RATHER THAN REJECT
003900*ONE TRANSACTION - THERE IS NO TIER LEFT TO PUT ANYONE IN.
004000     IF W-ELIGIBLE-TIER-IDX IS EQUAL TO ZERO
004100        IF W-DEFAULT-TIER-IDX IS EQUAL TO ZERO
004200           DISPLAY "FC0999E NO ACTIVE TIERS AVAILABLE - RUN ABORTED"
004300           MOVE 16 TO RETURN-CODE
004400           STOP RUN
004500        ELSE
004600           SET W-ELIGIBLE-TIER-IDX TO W-DEFAULT-TIER-IDX
004700        END-IF
004800     END-IF.
004900
005000 9400-EXIT.
005100     EXIT.
005200
005300*INACTIVE TIERS (TIER-TAB-ACTIVE FALSE) NEVER PARTICIPATE IN
005400*EITHER THE DEFAULT-TIER SEARCH OR THE ELIGIBLE-TIER SEARCH BELOW -
005500*A TIER THAT HAS BEEN WITHDRAWN FROM SALE CAN STILL SIT IN THE
005600*TABLE (EXISTING MEMBERS MAY STILL BE ON IT) BUT NO ONE IS EVER
005700*NEWLY PLACED OR UPGRADED INTO IT.
005800 9410-TEST-ONE-TIER.
005900
006000     IF TIER-TAB-ACTIVE (TIER-TAB-IDX)
006100*TRACK THE LOWEST TIER-TAB-LEVEL SEEN AMONG ACTIVE TIERS AS THE
006200*FALLBACK ENTRY TIER FOR A MEMBER WHO QUALIFIES FOR NOTHING ELSE -
006300*EVERY BRAND-NEW MEMBER LANDS HERE ON THEIR FIRST SUBSCRIBE.
006400        IF W-DEFAULT-TIER-IDX IS EQUAL TO ZERO
006500           OR TIER-TAB-LEVEL (TIER-TAB-IDX)
006600                             IS LESS THAN W-DEFAULT-TIER-LEVEL
006700           MOVE TIER-TAB-LEVEL (TIER-TAB-IDX) TO W-DEFAULT-TIER-LEVEL
006800           SET W-DEFAULT-TIER-IDX TO TIER-TAB-IDX
006900        END-IF
007000*A TIER QUALIFIES WHEN THE MEMBER'S ORDER COUNT AND ORDER VALUE
007100*EACH MEET OR EXCEED THE TIER'S MINIMUM, AND THE TIER IS EITHER
007200*OPEN TO EVERY COHORT (TIER-TAB-COHORT SPACES) OR RESTRICTED TO
007300*THE MEMBER'S OWN COHORT.  A MEMBER OUTSIDE A RESTRICTED TIER'S
007400*COHORT CAN NEVER QUALIFY FOR IT NO MATTER HOW MANY ORDERS THEY
007500*PLACE.
007600        IF TIER-TAB-MIN-ORD-CNT (TIER-TAB-IDX)
007700                       IS NOT GREATER THAN W-EVAL-ORDER-COUNT
007800        AND TIER-TAB-MIN-ORD-VAL (TIER-TAB-IDX)
007900                       IS NOT GREATER THAN W-EVAL-ORDER-VALUE
008000        AND (TIER-TAB-COHORT (TIER-TAB-IDX) IS EQUAL TO SPACES
008100             OR TIER-TAB-COHORT (TIER-TAB-IDX)
008200                       IS EQUAL TO W-EVAL-COHORT)
008300*OF ALL THE TIERS THE MEMBER QUALIFIES FOR, KEEP ONLY THE HIGHEST
008400*TIER-TAB-LEVEL - A MEMBER MEETING THE MINIMUMS FOR TWO TIERS IS
008500*PLACED IN THE BETTER ONE, NEVER DOWNGRADED TO THE LESSER ONE.
008600           IF W-ELIGIBLE-TIER-IDX IS EQUAL TO ZERO
008700              OR TIER-TAB-LEVEL (TIER-TAB-IDX)
008800                       IS GREATER THAN W-ELIGIBLE-TIER-LEVEL
008900              MOVE TIER-TAB-LEVEL (TIER-TAB-IDX)
009000                                  TO W-ELIGIBLE-TIER-LEVEL
009100              SET W-ELIGIBLE-TIER-IDX TO TIER-TAB-IDX
009200           END-IF
009300        END-IF
009400     END-IF.
009500
009600 9410-EXIT.
009700     EXIT.
009800
