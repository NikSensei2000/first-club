000100*FDBENFT.CBL -- FD AND RECORD LAYOUT FOR THE TIER BENEFIT MASTER.
000200*ONE ENTRY PER BENEFIT OFFERED BY AN OWNING TIER (BEN-TIER-ID).  THE
000300*BATCH RUN LOADS THIS FILE INTO BENEFIT-TABLE (WSTABLES.CBL) ALONG
000400*WITH THE OTHER THREE MASTERS SOLELY SO THE TABLE IS AVAILABLE AND
000500*CONSISTENT FOR THE NEXT RUN -- NONE OF THE SUBSCRIBE/TIER-CHANGE/
000600*CANCEL/ORDER-UPDATE RULES IN THIS PROGRAM CONSULT A BENEFIT ROW.
000700*BENEFIT PRESENTATION IS THE MEMBER-PORTAL SYSTEM'S JOB, NOT THIS
000800*BATCH RUN'S.
000900*
001000*01/1996 (D.K.M.) ORIGINAL LAYOUT, CARRIED OVER UNCHANGED FROM THE
001100*BENEFIT CATALOG FEED THE MARKETING SIDE ALREADY MAINTAINS.
001200 FD  BENEFIT-MASTER
001300     LABEL RECORDS ARE STANDARD.
001400 01  BENEFIT-MASTER-RECORD.
001500     05  BEN-ID                   PIC 9(09).
001600*BEN-TIER-ID POINTS BACK AT TIER-MASTER-RECORD (TIER-ID) -- A TIER
001700*MAY OWN MANY BENEFIT ROWS, A BENEFIT ROW BELONGS TO EXACTLY ONE
001800*TIER.
001900     05  BEN-TIER-ID              PIC 9(09).
002000     05  BEN-TYPE                 PIC X(20).
002100     05  BEN-DESCRIPTION          PIC X(50).
002200*BEN-DISCOUNT-PCT AND BEN-CATEGORIES ARE CATALOG-DISPLAY FIELDS FOR
002300*THE MEMBER PORTAL (DISCOUNT PERCENTAGE, ELIGIBLE MERCHANDISE
002400*CATEGORIES) -- NEITHER IS READ BY THIS BATCH RUN.
002500     05  BEN-DISCOUNT-PCT         PIC S9(03)V99.
002600     05  BEN-CATEGORIES           PIC X(40).
002700*A RETIRED BENEFIT IS FLAGGED INACTIVE RATHER THAN REMOVED SO THE
002800*PORTAL CAN STILL SHOW "NO LONGER OFFERED" ON AN OLD RECEIPT.
002900     05  BEN-ACTIVE-SW            PIC X(01).
003000         88  BEN-IS-ACTIVE        VALUE "Y".
003100         88  BEN-IS-INACTIVE      VALUE "N".
003200*FILLER PAD TO THE SHOP'S STANDARD MASTER-RECORD BLOCKING BOUNDARY.
003300     05  FILLER                   PIC X(02).
003400
