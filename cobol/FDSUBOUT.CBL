000100*FDSUBOUT.CBL -- FD AND RECORD LAYOUT FOR THE SUBSCRIPTION MASTER,
000200*WRITTEN AT THE END OF THE RUN (END-OF-DAY POSITION).
000300*SAME LAYOUT AS FDSUBIN.CBL -- KEPT AS A SEPARATE COPYBOOK BECAUSE
000400*THE TWO FILES ARE NEVER OPEN UNDER THE SAME DD/SELECT AT ONCE (THE
000500*INPUT COPY IS THE PRIOR RUN'S OUTPUT, RENAMED BY THE JCL BEFORE
000700*
000800*01/1996 (D.K.M.) ORIGINAL LAYOUT, MIRRORING FDSUBIN.CBL FIELD FOR
000900*FIELD.  4000-WRITE-SUBSCRIPTION-MASTER WRITES ONE SUB-OUT-RECORD
001000*PER TABLE ENTRY, IN ASCENDING SUB-TAB-ID ORDER, SO TOMORROW'S RUN
001100*CAN LOAD THIS FILE STRAIGHT BACK INTO SUBSCRIPTION-TABLE WITHOUT A
001200*SORT STEP.
001300 FD  SUBSCRIPTION-MASTER-OUT
001400     LABEL RECORDS ARE STANDARD.
001500 01  SUB-OUT-RECORD.
001600*SEE FDSUBIN.CBL FOR THE BUSINESS MEANING OF EACH FIELD -- THE TWO
001700*RECORDS ARE IDENTICAL BYTE FOR BYTE, ONLY THE DATA-NAME PREFIX
001800*CHANGES (SUB-IN- VS SUB-OUT-) SO THE COMPILE DOES NOT COMPLAIN
001900*ABOUT DUPLICATE NAMES WHEN BOTH COPYBOOKS ARE PULLED INTO THE SAME
002000*PROGRAM.
002100     05  SUB-OUT-ID                PIC 9(09).
002200     05  SUB-OUT-MEMBER-ID         PIC 9(09).
002300     05  SUB-OUT-PLAN-ID           PIC 9(09).
002400     05  SUB-OUT-TIER-ID           PIC 9(09).
002500     05  SUB-OUT-STATUS            PIC X(10).
002600     05  SUB-OUT-START-DATE        PIC 9(14).
002700     05  SUB-OUT-EXPIRY-DATE       PIC 9(14).
002800     05  SUB-OUT-PAID-AMOUNT       PIC S9(08)V99.
002900     05  SUB-OUT-ORDER-COUNT       PIC 9(05).
003000     05  SUB-OUT-TOTAL-ORDER-VALUE PIC S9(10)V99.
003100*FILLER PAD TO THE SHOP'S STANDARD MASTER-RECORD BLOCKING BOUNDARY.
003200     05  FILLER                    PIC X(03).
003300
