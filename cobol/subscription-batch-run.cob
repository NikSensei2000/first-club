000100*SUBSCRIPTION-BATCH-RUN.COB
000200*FIRST CLUB MEMBERSHIP -- NIGHTLY SUBSCRIPTION PROCESSING RUN.
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.  SUBSCRIPTION-BATCH-RUN.
000500 AUTHOR.      D. K. MERCER.
000600 INSTALLATION. FIRST CLUB DATA PROCESSING - MEMBERSHIP SYSTEMS.
000700 DATE-WRITTEN. 04/12/1988.
000800 DATE-COMPILED.
000900 SECURITY.    FIRST CLUB CONFIDENTIAL - MEMBERSHIP SYSTEMS USE ONLY.
001000*
001100*---------------------------------------------------------------
001200*                       C H A N G E   L O G
001300*---------------------------------------------------------------
001400*DATE       BY   REQUEST    DESCRIPTION
001500*---------- ---- ---------- -------------------------------------
001600*04/12/88   DKM  MS-0001    ORIGINAL PROGRAM.  READS THE DAILY
001700*                           TRANSACTION FILE AND REWRITES THE
001800*                           SUBSCRIPTION MASTER.
001900*05/02/88   DKM  MS-0004    ADDED THE MEMBERSHIP-TIER ELIGIBILITY
002000*                           PASS SO SUBSCRIBE TRANSACTIONS PICK
002100*                           THE RIGHT STARTING TIER AUTOMATICALLY.
002200*07/19/88   DKM  MS-0011    RUN-REPORT NOW SHOWS A DETAIL LINE FOR
002300*                           EVERY TRANSACTION, NOT JUST REJECTS.
002400*11/03/89   RJH  MS-0028    ADDED THE TIER-CHANGE TRANSACTION TYPE
002500*                           (CODE "T") PER MEMBERSHIP SERVICES.
002600*02/14/90   RJH  MS-0033    ORDER-UPDATE TRANSACTIONS NOW TRIGGER
002700*                           AN AUTOMATIC TIER UPGRADE WHEN THE
002800*                           MEMBER QUALIFIES FOR A HIGHER TIER.
002900*09/06/90   RJH  MS-0040    CANCEL TRANSACTION ADDED (CODE "C").
003000*03/11/91   TLB  MS-0052    EXPIRY SWEEP MOVED TO RUN AFTER ALL
003100*                           TRANSACTIONS ARE APPLIED, NOT BEFORE,
003200*                           SO A SAME-DAY RENEWAL ISN'T EXPIRED
003300*                           OUT FROM UNDER THE MEMBER.
003400*08/22/91   TLB  MS-0058    NEW SUBSCRIPTION-MASTER-OUT RECORDS ARE
003500*                           NOW ASSIGNED THE NEXT SUBSCRIPTION-ID
003600*                           IN SEQUENCE INSTEAD OF BEING LEFT ZERO.
003700*01/09/92   TLB  MS-0064    PLAN LOOKUP REJECTS "PLAN NOT FOUND"
003800*                           INSTEAD OF ABENDING ON SUBSCRIPT ERROR.
003900*06/30/93   PDN  MS-0071    ADDED RUN-TOTALS SUMMARY BLOCK TO
004000*                           RUN-REPORT PER MEMBERSHIP SERVICES
004100*                           REQUEST (SEE PLPRINT.CBL).
004200*04/18/94   PDN  MS-0077    TABLE SIZES RAISED (MEMBER-TABLE AND
004300*                           SUBSCRIPTION-TABLE) - CLUB PASSED
004400*                           15,000 ACTIVE MEMBERS THIS QUARTER.
004500*10/02/95   PDN  MS-0083    "ALREADY ON TIER" REJECT ADDED TO THE
004600*                           TIER-CHANGE TRANSACTION PER AUDIT.
004700*12/12/96   WJK  MS-0091    LEAP-YEAR HANDLING CORRECTED IN THE
004800*                           EXPIRY-DATE CALENDAR-MONTH-ADD LOGIC
004900*                           (PLDATE.CBL) - FEBRUARY 2000 TEST.
005000*08/14/98   WJK  MS-0097    YEAR 2000 REMEDIATION.  RUN DATE IS NO
005100*                           LONGER ASSUMED CENTURY 19 - A SLIDING
005200*                           WINDOW (00-49 = 20XX, 50-99 = 19XX) IS
005300*                           NOW APPLIED IN 1000-INITIALIZE-RUN.
005400*                           MASTER AND TRANSACTION DATE FIELDS WERE
005500*                           ALREADY FULL CCYYMMDD - NO CHANGE THERE.
005600*02/25/99   WJK  MS-0099    Y2K SIGN-OFF TESTING - NO FURTHER CODE
005700*                           CHANGE, RAN THE 1999/2000 BOUNDARY DATA
005800*                           SET CLEAN.
005900*07/11/00   NSA  MS-0104    "NO ACTIVE TIERS AVAILABLE" ABORT ADDED
006000*                           PER MEMBERSHIP SERVICES - A RUN MUST NOT
006100*                           SILENTLY SKIP TIER ASSIGNMENT.
006200*05/03/02   NSA  MS-0110    EXPIRY-CHECKED/EXPIRY-FAILED COUNTS
006300*                           ADDED TO THE EXPIRY SECTION OF THE
006400*                           REPORT PER AN OPERATIONS AUDIT FINDING.
006500*04/09/03   NSA  MS-0114    TABLE-SEARCH LOOKUPS (PL-FIND-XXXX-
006600*                           RECORD) CORRECTED - THE VARYING/UNTIL
006700*                           FORM OF PERFORM TESTS BEFORE IT LOOPS,
006800*                           SO ON A MATCH THE INDEX WAS LEFT ONE
006900*                           ROW PAST THE ONE FOUND.  EVERY CALLER
007000*                           OF THESE FOUR COPYBOOKS WAS READING OR
007100*                           UPDATING THE WRONG TABLE ROW.  FIX IS
007200*                           INSIDE THE COPYBOOKS THEMSELVES - NO
007300*                           CHANGE NEEDED HERE.
007400*---------------------------------------------------------------
007500*
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SOURCE-COMPUTER.  IBM-4381.
007900 OBJECT-COMPUTER.  IBM-4381.
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM
008200     CLASS DIGITS IS "0" THRU "9"
008300     UPSI-0 ON RERUN-REQUESTED
008400             OFF NORMAL-RUN.
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700
008800*THE FIVE MASTER FILES AND THE DAILY TRANSACTION FILE EACH GET
008900*THEIR OWN ONE-SELECT-CLAUSE COPYBOOK -- SEE THE SLXXXX.CBL
009000*MEMBERS FOR THE ASSIGN NAME, JCL NOTE AND FILE STATUS FIELD
009100*BEHIND EACH ONE.
009200     COPY "SLPLAN.CBL".
009300     COPY "SLTIER.CBL".
009400     COPY "SLBENFT.CBL".
009500     COPY "SLMEMBR.CBL".
009600     COPY "SLSUBIN.CBL".
009700     COPY "SLSUBOUT.CBL".
009800     COPY "SLTRANS.CBL".
009900
010000*THE PRINTED RUN-REPORT IS OWNED HERE, NOT IN A COPYBOOK, SINCE
010100*IT IS THE ONLY FILE THIS PROGRAM ITSELF PRODUCES FOR HUMAN EYES
010200*RATHER THAN FOR A DOWNSTREAM JOB STEP.
010300     SELECT RUN-REPORT
010400            ASSIGN TO "RUN-REPORT"
010500            ORGANIZATION IS SEQUENTIAL
010600            ACCESS MODE IS SEQUENTIAL
010700            FILE STATUS IS FS-RUN-REPORT.
010800
010900 DATA DIVISION.
011000 FILE SECTION.
011100
011200*RECORD LAYOUTS FOR THE FIVE MASTERS AND THE TRANSACTION FILE --
011300*SEE EACH FDXXXX.CBL MEMBER FOR THE FIELD-BY-FIELD BUSINESS
011400*MEANING AND WHICH PARAGRAPH BELOW CONSUMES EACH FIELD.
011500     COPY "FDPLAN.CBL".
011600     COPY "FDTIER.CBL".
011700     COPY "FDBENFT.CBL".
011800     COPY "FDMEMBR.CBL".
011900     COPY "FDSUBIN.CBL".
012000     COPY "FDSUBOUT.CBL".
012100     COPY "FDTRANS.CBL".
012200
012300*RUN-REPORT IS A PLAIN 132-BYTE PRINT LINE -- THE ACTUAL HEADING,
012400*DETAIL, EXPIRY AND SUMMARY LINE LAYOUTS ARE THE RPT-* GROUPS
012500*BELOW IN WORKING-STORAGE; PLPRINT.CBL MOVES EACH ONE HERE BEFORE
012600*THE WRITE.
012700     FD  RUN-REPORT
012800         LABEL RECORDS ARE STANDARD.
012900 01  RUN-REPORT-RECORD                PIC X(132).
013000
013100 WORKING-STORAGE SECTION.
013200
013300*PLAN, TIER, BENEFIT, MEMBER AND SUBSCRIPTION TABLES, RUN TOTALS
013400*AND THE LOOKUP/SWITCH SCALARS SHARED ACROSS THIS PROGRAM AND THE
013500*PL-FIND-XXXX-RECORD / PL-EVALUATE-TIER-ELIGIBILITY COPYBOOKS.
013600*SEE WSTABLES.CBL FOR THE FULL FIELD-BY-FIELD BREAKDOWN.
013700     COPY "WSTABLES.CBL".
013800*RUN-DATE-AND-TIME WORK AREA -- SEE WSDATE.CBL.
013900     COPY "WSDATE.CBL".
014000
014100*RUN-DATE ACQUISITION WORK AREA - SEE THE Y2K REMEDIATION NOTE
014200*IN THE CHANGE LOG (MS-0097, 08/14/98).  ACCEPT ... FROM DATE
014300*RETURNS A TWO-DIGIT YEAR ON THIS COMPILER, SO THE CENTURY HAS
014400*TO BE DECIDED HERE BEFORE THE VALUE IS MOVED INTO WDT-RUN-CCYY.
014500 01  W-TODAY-RAW                      PIC 9(06).
014600 01  W-TODAY-RAW-R REDEFINES W-TODAY-RAW.
014700     05  W-TODAY-YY                   PIC 9(02).
014800     05  W-TODAY-MM                   PIC 9(02).
014900     05  W-TODAY-DD                   PIC 9(02).
015000 01  W-NOW-RAW                        PIC 9(08).
015100 01  W-NOW-RAW-R REDEFINES W-NOW-RAW.
015200     05  W-NOW-HH                     PIC 9(02).
015300     05  W-NOW-MN                     PIC 9(02).
015400     05  W-NOW-SS                     PIC 9(02).
015500     05  FILLER                       PIC 9(02).
015600
015700*REPORT PAGE CONTROL.  PAGE-NUMBER IS BUMPED AND W-PRINTED-LINES
015800*RESET EVERY TIME 5910-PRINT-A-LINE THROWS A NEW PAGE (PLPRINT.
015900*CBL) -- 77-LEVEL PER SHOP STANDARD SINCE IT NEVER MOVES AS PART
016000*OF A GROUP.
016100 77  PAGE-NUMBER                      PIC 9(04) COMP.
016200 01  W-PRINTED-LINES                  PIC 9(03) COMP.
016300     88  PAGE-FULL                    VALUE 56 THRU 999.
016400
016500*TIMESTAMP-TO-DISPLAYABLE-DATE WORK AREA, USED WHEREVER A 14-BYTE
016600*CCYYMMDDHHMMSS FIELD HAS TO BE EDITED ONTO RUN-REPORT.  THE
016700*REDEFINES SPLITS THE 14 DIGITS INTO AN 8-DIGIT DATE HALF AND A
016800*6-DIGIT TIME HALF SO EACH CAN BE MOVED INTO ITS OWN EDITED
016900*PICTURE (9999/99/99 OR 99:99:99) WITHOUT A SEPARATE COMPUTE.
017000 01  W-TIMESTAMP-EDIT                 PIC 9(14).
017100 01  W-TIMESTAMP-EDIT-R REDEFINES W-TIMESTAMP-EDIT.
017200     05  W-TS-DATE-8                  PIC 9(08).
017300     05  W-TS-TIME-6                  PIC 9(06).
017400
017500*RUN-REPORT TITLE AND COLUMN HEADING LINES.  PRINTED ONCE PER
017600*PAGE BY 5000-PRINT-HEADINGS AND 5910-PRINT-A-LINE'S NEW-PAGE
017700*LOGIC (PLPRINT.CBL).
017800 01  RPT-TITLE-LINE.
017900     05  FILLER                       PIC X(20) VALUE SPACES.
018000     05  FILLER                       PIC X(28)
018100                       VALUE "FIRST CLUB MEMBERSHIP BATCH".
018200     05  FILLER                       PIC X(12) VALUE SPACES.
018300     05  FILLER                       PIC X(09) VALUE "RUN DATE:".
018400     05  RPT-TITLE-DATE               PIC 9999/99/99.
018500     05  FILLER                       PIC X(03) VALUE SPACES.
018600     05  FILLER                       PIC X(09) VALUE "RUN TIME:".
018700     05  RPT-TITLE-TIME               PIC 99:99:99.
018800     05  FILLER                       PIC X(33) VALUE SPACES.
018900
019000*COLUMN CAPTIONS OVER THE DETAIL LINE BELOW - KEPT IN THE SAME
019100*FILLER-PER-COLUMN STYLE AS RPT-DETAIL-LINE SO THE TWO ALWAYS
019200*LINE UP WHEN A FIELD WIDTH CHANGES IN BOTH PLACES AT ONCE.
019300 01  RPT-COLUMN-HEADING-1.
019400     05  FILLER                       PIC X(04) VALUE "TYPE".
019500     05  FILLER                       PIC X(02) VALUE SPACES.
019600     05  FILLER                       PIC X(09) VALUE "MEMBER-ID".
019700     05  FILLER                       PIC X(02) VALUE SPACES.
019800     05  FILLER                       PIC X(09) VALUE "PLAN-ID".
019900     05  FILLER                       PIC X(02) VALUE SPACES.
020000     05  FILLER                       PIC X(09) VALUE "TIER-ID".
020100     05  FILLER                       PIC X(02) VALUE SPACES.
020200     05  FILLER                       PIC X(13) VALUE "ORDER VALUE".
020300     05  FILLER                       PIC X(02) VALUE SPACES.
020400     05  FILLER                       PIC X(10) VALUE "STATUS".
020500     05  FILLER                       PIC X(02) VALUE SPACES.
020600     05  FILLER                       PIC X(34) VALUE "RESULT".
020700     05  FILLER                       PIC X(32) VALUE SPACES.
020800
020900 01  RPT-COLUMN-HEADING-2.
021000     05  FILLER                       PIC X(04) VALUE "----".
021100     05  FILLER                       PIC X(02) VALUE SPACES.
021200     05  FILLER                       PIC X(09) VALUE "---------".
021300     05  FILLER                       PIC X(02) VALUE SPACES.
021400     05  FILLER                       PIC X(09) VALUE "---------".
021500     05  FILLER                       PIC X(02) VALUE SPACES.
021600     05  FILLER                       PIC X(09) VALUE "---------".
021700     05  FILLER                       PIC X(02) VALUE SPACES.
021800     05  FILLER                       PIC X(13) VALUE "-------------".
021900     05  FILLER                       PIC X(02) VALUE SPACES.
022000     05  FILLER                       PIC X(10) VALUE "----------".
022100     05  FILLER                       PIC X(02) VALUE SPACES.
022200     05  FILLER                       PIC X(34)
022300                       VALUE "----------------------------------".
022400     05  FILLER                       PIC X(32) VALUE SPACES.
022500
022600*ONE DETAIL LINE IS BUILT AND PRINTED FOR EVERY TRANSACTION READ,
022700*WHETHER ACCEPTED OR REJECTED (CHANGE-LOG MS-0011, 07/19/88).
022800 01  RPT-DETAIL-LINE.
022900*"SUBS"/"TIER"/"CANC"/"ORDR"/"????" - SET BY THE EVALUATE IN
023000*2020-DISPATCH-ONE-TRANSACTION, NOT COPIED STRAIGHT FROM TRN-TYPE,
023100*SO AN UNKNOWN TRANSACTION CODE STILL PRINTS SOMETHING READABLE.
023200     05  RPT-DET-TYPE                 PIC X(04).
023300     05  FILLER                       PIC X(02) VALUE SPACES.
023400     05  RPT-DET-MEMBER-ID            PIC ZZZZZZZZ9.
023500     05  FILLER                       PIC X(02) VALUE SPACES.
023600     05  RPT-DET-PLAN-ID              PIC ZZZZZZZZ9.
023700     05  FILLER                       PIC X(02) VALUE SPACES.
023800     05  RPT-DET-TIER-ID              PIC ZZZZZZZZ9.
023900     05  FILLER                       PIC X(02) VALUE SPACES.
024000*ONLY MEANINGFUL ON AN ORDER-UPDATE TRANSACTION - ZERO ON EVERY
024100*OTHER TYPE SINCE TRN-ORDER-VALUE IS ONLY POPULATED THERE.
024200     05  RPT-DET-ORDER-VALUE          PIC Z,ZZZ,ZZ9.99-.
024300     05  FILLER                       PIC X(02) VALUE SPACES.
024400*"ACTIVE"/"CANCELLED" ON AN ACCEPTED TRANSACTION, SPACES ON A
024500*REJECT - SET FROM W-TRAN-RESULT-STATUS BY 2020-DISPATCH-ONE-
024600*TRANSACTION.
024700     05  RPT-DET-STATUS               PIC X(10).
024800     05  FILLER                       PIC X(02) VALUE SPACES.
024900*"OK" ON SUCCESS, OR THE REJECT REASON TEXT ("PLAN NOT FOUND",
025000*"ALREADY ON TIER", AND SO ON) SET BY THE 2XXX PARAGRAPH THAT
025100*HANDLED THIS TRANSACTION.
025200     05  RPT-DET-RESULT               PIC X(34).
025300     05  FILLER                       PIC X(30) VALUE SPACES.
025400
025500*ONE EXPIRY LINE IS BUILT AND PRINTED FOR EVERY SUBSCRIPTION THE
025600*3000-EXPIRE-SUBSCRIPTIONS SWEEP FLIPS TO EXPIRED THIS RUN.
025700 01  RPT-EXPIRY-LINE.
025800     05  FILLER                       PIC X(10) VALUE "EXPIRED".
025900     05  FILLER                       PIC X(02) VALUE SPACES.
026000     05  RPT-EXP-SUB-ID               PIC ZZZZZZZZ9.
026100     05  FILLER                       PIC X(03) VALUE SPACES.
026200     05  RPT-EXP-MEMBER-ID            PIC ZZZZZZZZ9.
026300     05  FILLER                       PIC X(03) VALUE SPACES.
026400     05  FILLER                       PIC X(12) VALUE "EXPIRY DATE:".
026500     05  RPT-EXP-DATE                 PIC 9999/99/99.
026600     05  FILLER                       PIC X(03) VALUE SPACES.
026700     05  FILLER                       PIC X(12) VALUE "EXPIRY TIME:".
026800     05  RPT-EXP-TIME                 PIC 99:99:99.
026900     05  FILLER                       PIC X(51) VALUE SPACES.
027000
027100*ONE COUNT LINE PER RUN-TOTALS FIELD ON THE SUMMARY BLOCK ADDED
027200*PER MS-0071 (06/30/93) -- SEE 5900-PRINT-SUMMARY IN PLPRINT.CBL.
027300*ONE GENERIC LINE LAYOUT IS REUSED FOR EVERY COUNT (TRANS READ,
027400*SUBS CREATED, TIER CHANGES, AND SO ON) - 5900 MOVES A DIFFERENT
027500*LITERAL INTO RPT-SUM-LABEL EACH TIME RATHER THAN DEFINING A
027600*SEPARATE 01-LEVEL PER COUNT.
027700 01  RPT-SUMMARY-COUNT-LINE.
027800     05  FILLER                       PIC X(03) VALUE SPACES.
027900     05  RPT-SUM-LABEL                PIC X(45).
028000     05  FILLER                       PIC X(02) VALUE SPACES.
028100     05  RPT-SUM-VALUE                PIC ZZZ,ZZZ,ZZ9.
028200     05  FILLER                       PIC X(71) VALUE SPACES.
028300
028400*SAME AS RPT-SUMMARY-COUNT-LINE ABOVE BUT FOR THE TWO SIGNED-MONEY
028500*RUN-TOTALS FIELDS (PAID-AMOUNT AND ORDER-VALUE) - A SEPARATE
028600*LAYOUT SO THE MONEY PICTURE CAN CARRY A DECIMAL POINT AND A
028700*TRAILING SIGN WITHOUT WIDENING THE PLAIN COUNT LINE ABOVE.
028800 01  RPT-SUMMARY-MONEY-LINE.
028900     05  FILLER                       PIC X(03) VALUE SPACES.
029000     05  RPT-SUM-MONEY-LABEL          PIC X(45).
029100     05  FILLER                       PIC X(02) VALUE SPACES.
029200     05  RPT-SUM-MONEY                PIC Z,ZZZ,ZZZ,ZZ9.99-.
029300     05  FILLER                       PIC X(65) VALUE SPACES.
029400
029500*WORK FIELDS FOR THE TRANSACTION-DISPATCH PARAGRAPHS.  RESET AT
029600*THE TOP OF EVERY TRANSACTION BY 2020-DISPATCH-ONE-TRANSACTION
029700*AND FILLED IN BY WHICHEVER 2XXX PARAGRAPH HANDLES THAT
029800*TRANSACTION'S TYPE.
029900 01  W-TRANSACTION-STATUS-WORK.
030000     05  W-TRAN-REJECTED-SW           PIC X(01).
030100         88  W-TRAN-REJECTED          VALUE "Y".
030200         88  W-TRAN-ACCEPTED          VALUE "N".
030300     05  W-TRAN-RESULT-STATUS         PIC X(10).
030400     05  W-TRAN-RESULT-TEXT           PIC X(34).
030500     05  FILLER                       PIC X(02).
030600
030700 PROCEDURE DIVISION.
030800
030900*---------------------------------------------------------------
031000*MAIN CONTROL - ONE PASS PER NIGHTLY RUN.  SEE THE CHANGE-LOG
031100*ENTRY DATED 03/11/91 (MS-0052) FOR WHY THE EXPIRY SWEEP RUNS
031200*AFTER, NOT BEFORE, THE TRANSACTION PASS.
031300*---------------------------------------------------------------
031400 0000-MAIN-CONTROL.
031500
031600*OPEN, SET UP THE RUN DATE/TIME AND ZERO THE COUNTERS.
031700     PERFORM 1000-INITIALIZE-RUN THRU 1000-EXIT
031800*LOAD THE FOUR REFERENCE MASTERS, ASCENDING BY KEY.
031900     PERFORM 1100-LOAD-PLAN-TABLE THRU 1100-EXIT
032000     PERFORM 1200-LOAD-TIER-TABLE THRU 1200-EXIT
032100     PERFORM 1300-LOAD-BENEFIT-TABLE THRU 1300-EXIT
032200     PERFORM 1400-LOAD-MEMBER-TABLE THRU 1400-EXIT
032300*LOAD THE BEGINNING-OF-DAY SUBSCRIPTION MASTER.
032400     PERFORM 1500-LOAD-SUBSCRIPTION-TABLE THRU 1500-EXIT
032500*TITLE AND COLUMN HEADINGS FOR PAGE 1 OF RUN-REPORT.
032600     PERFORM 5000-PRINT-HEADINGS THRU 5000-EXIT
032700*APPLY THE DAY'S TRANSACTIONS AGAINST THE IN-MEMORY TABLES.
032800     PERFORM 2000-PROCESS-TRANSACTIONS THRU 2000-EXIT
032900*SWEEP FOR SUBSCRIPTIONS THAT HAVE RUN PAST THEIR EXPIRY DATE.
033000     PERFORM 3000-EXPIRE-SUBSCRIPTIONS THRU 3000-EXIT
033100*REWRITE THE UPDATED SUBSCRIPTION TABLE TO THE OUTPUT MASTER.
033200     PERFORM 4000-WRITE-SUBSCRIPTION-MASTER THRU 4000-EXIT
033300*FINAL COUNTS AND MONEY TOTALS BLOCK ON RUN-REPORT.
033400     PERFORM 5900-PRINT-SUMMARY THRU 5900-EXIT
033500*CLOSE EVERY FILE AND END THE RUN.
033600     PERFORM 9000-TERMINATE-RUN THRU 9000-EXIT
033700     STOP RUN.
033800
033900*OPENS EVERY FILE, ZEROES THE COUNTERS AND SWITCHES, AND CAPTURES
034000*THE RUN DATE/TIME - EVERYTHING BELOW ASSUMES THIS HAS ALREADY RUN.
034100 1000-INITIALIZE-RUN.
034200
034300*FIVE MASTERS AND THE DAILY TRANSACTION FILE ARE READ-ONLY INPUT
034400*TO THIS RUN; SUBSCRIPTION-MASTER-OUT AND RUN-REPORT ARE THE ONLY
034500*TWO FILES THIS PROGRAM ACTUALLY PRODUCES.
034600     OPEN INPUT  PLAN-MASTER
034700                 TIER-MASTER
034800                 BENEFIT-MASTER
034900                 MEMBER-MASTER
035000                 SUBSCRIPTION-MASTER-IN
035100                 TRANSACTION-FILE
035200     OPEN OUTPUT SUBSCRIPTION-MASTER-OUT
035300                 RUN-REPORT
035400
035500*RUN-TOTALS (WSTABLES.CBL) ACCUMULATES ACROSS THE WHOLE RUN AND
035600*IS NEVER RESET AGAIN UNTIL THE NEXT NIGHTLY RUN STARTS.
035700     MOVE ZEROS TO RUN-TOTALS
035800     MOVE ZEROS TO PAGE-NUMBER
035900     MOVE ZEROS TO W-PRINTED-LINES
036000*EACH END-OF-FILE SWITCH STARTS "N" - THE FIRST READ OF EACH FILE,
036100*PERFORMED BY THE 1XXX/2010 READ PARAGRAPHS BELOW, IS WHAT MAY
036200*FLIP IT TO "Y" ON AN EMPTY FILE.
036300     MOVE "N"   TO W-END-OF-TRANS-FILE-SW
036400     MOVE "N"   TO W-END-OF-SUB-IN-SW
036500     MOVE "N"   TO W-END-OF-PLAN-FILE-SW
036600     MOVE "N"   TO W-END-OF-TIER-FILE-SW
036700     MOVE "N"   TO W-END-OF-BENFT-FILE-SW
036800     MOVE "N"   TO W-END-OF-MEMBR-FILE-SW
036900*W-HIGH-SUB-ID STARTS AT ZERO AND IS RAISED TO THE HIGHEST
037000*SUBSCRIPTION-ID SEEN AS SUBSCRIPTION-MASTER-IN IS LOADED BELOW.
037100     MOVE ZEROS TO W-HIGH-SUB-ID
037200
037300*Y2K REMEDIATION (MS-0097, 08/14/98) - SLIDING CENTURY WINDOW.
037400*00-49 FALLS IN THE 21ST CENTURY, 50-99 STAYS IN THE 20TH.
037500     ACCEPT W-TODAY-RAW FROM DATE
037600     ACCEPT W-NOW-RAW   FROM TIME
037700     IF W-TODAY-YY IS LESS THAN 50
037800        COMPUTE WDT-RUN-CCYY = 2000 + W-TODAY-YY
037900     ELSE
038000        COMPUTE WDT-RUN-CCYY = 1900 + W-TODAY-YY
038100     END-IF
038200     MOVE W-TODAY-MM     TO WDT-RUN-MM
038300     MOVE W-TODAY-DD     TO WDT-RUN-DD
038400     MOVE W-NOW-HH       TO WDT-RUN-HH
038500     MOVE W-NOW-MN       TO WDT-RUN-MN
038600     MOVE W-NOW-SS       TO WDT-RUN-SS
038700
038800*BUILD THE SINGLE 14-DIGIT WDT-RUN-DATE-TIME-N VALUE (WSDATE.CBL)
038900*THAT THE EXPIRY SWEEP (3100-TEST-ONE-SUBSCRIPTION) COMPARES
039000*AGAINST EVERY ACTIVE SUBSCRIPTION'S EXPIRY DATE, AND SPLIT A
039100*COPY THROUGH W-TIMESTAMP-EDIT-R FOR THE RUN-REPORT TITLE LINE.
039200     COMPUTE W-TIMESTAMP-EDIT =
039300             (WDT-RUN-CCYY * 10000000000) +
039400             (WDT-RUN-MM   * 100000000)   +
039500             (WDT-RUN-DD   * 1000000)     +
039600             (WDT-RUN-HH   * 10000)       +
039700             (WDT-RUN-MN   * 100)         +
039800              WDT-RUN-SS
039900     MOVE W-TS-DATE-8    TO RPT-TITLE-DATE
040000     MOVE W-TS-TIME-6    TO RPT-TITLE-TIME.
040100
040200*RETURNS TO 0000-MAIN-CONTROL FOR THE FOUR MASTER-TABLE LOADS.
040300 1000-EXIT.
040400     EXIT.
040500
040600*---------------------------------------------------------------
040700*BATCH FLOW STEP 1 - LOAD THE FOUR MASTER FILES INTO WORKING
040800*STORAGE TABLES, ASCENDING BY ID, EXACTLY AS THEY ARE READ.
040900*---------------------------------------------------------------
041000 1100-LOAD-PLAN-TABLE.
041100
041200     MOVE ZEROS TO PLAN-TAB-COUNT
041300     PERFORM 1110-READ-PLAN-RECORD THRU 1110-EXIT
041400     PERFORM 1120-ADD-PLAN-TO-TABLE THRU 1120-EXIT
041500        UNTIL W-END-OF-PLAN-FILE.
041600
041700*RETURNS TO 0000-MAIN-CONTROL FOR THE TIER-TABLE LOAD.
041800 1100-EXIT.
041900     EXIT.
042000
042100 1110-READ-PLAN-RECORD.
042200
042300     READ PLAN-MASTER
042400        AT END SET W-END-OF-PLAN-FILE TO TRUE.
042500
042600*RETURNS TO 1100 (LOOP CONTROL) OR TO 1120 (JUST READ THE NEXT
042700*RECORD AHEAD FOR NEXT TIME THROUGH THE LOOP).
042800 1110-EXIT.
042900     EXIT.
043000
043100*ONE PLAN-MASTER RECORD BECOMES ONE PLAN-TAB-ENTRY ROW.  SEE
043200*FDPLAN.CBL FOR WHAT EACH FIELD MEANS.
043300 1120-ADD-PLAN-TO-TABLE.
043400
043500     ADD 1 TO PLAN-TAB-COUNT
043600     SET PLAN-TAB-IDX TO PLAN-TAB-COUNT
043700     MOVE PLAN-ID              TO PLAN-TAB-ID (PLAN-TAB-IDX)
043800     MOVE PLAN-NAME            TO PLAN-TAB-NAME (PLAN-TAB-IDX)
043900     MOVE PLAN-DURATION-MONTHS TO PLAN-TAB-DURATION-MO (PLAN-TAB-IDX)
044000     MOVE PLAN-PRICE           TO PLAN-TAB-PRICE (PLAN-TAB-IDX)
044100     MOVE PLAN-ACTIVE-SW       TO PLAN-TAB-ACTIVE-SW (PLAN-TAB-IDX)
044200     PERFORM 1110-READ-PLAN-RECORD THRU 1110-EXIT.
044300
044400*RETURNS TO 1100'S PERFORM ... UNTIL FOR THE NEXT PLAN RECORD, OR
044500*ENDS THE LOOP IF THAT READ JUST SET W-END-OF-PLAN-FILE.
044600 1120-EXIT.
044700     EXIT.
044800
044900 1200-LOAD-TIER-TABLE.
045000
045100     MOVE ZEROS TO TIER-TAB-COUNT
045200     PERFORM 1210-READ-TIER-RECORD THRU 1210-EXIT
045300     PERFORM 1220-ADD-TIER-TO-TABLE THRU 1220-EXIT
045400        UNTIL W-END-OF-TIER-FILE.
045500
045600*RETURNS TO 0000-MAIN-CONTROL FOR THE BENEFIT-TABLE LOAD.
045700 1200-EXIT.
045800     EXIT.
045900
046000*SAME READ/AT-END IDIOM AS 1110-READ-PLAN-RECORD ABOVE, AGAINST
046100*TIER-MASTER INSTEAD OF PLAN-MASTER.
046200 1210-READ-TIER-RECORD.
046300
046400     READ TIER-MASTER
046500        AT END SET W-END-OF-TIER-FILE TO TRUE.
046600
046700*RETURNS TO 1200 (LOOP CONTROL) OR TO 1220 (READ-AHEAD).
046800 1210-EXIT.
046900     EXIT.
047000
047100*ONE TIER-MASTER RECORD BECOMES ONE TIER-TAB-ENTRY ROW.  SEE
047200*FDTIER.CBL FOR WHAT EACH FIELD MEANS, ESPECIALLY TIER-LEVEL,
047300*TIER-MIN-ORDER-COUNT/VALUE AND TIER-REQUIRED-COHORT, WHICH
047400*PL-EVALUATE-TIER-ELIGIBILITY.CBL TESTS ON EVERY ORDER-UPDATE.
047500 1220-ADD-TIER-TO-TABLE.
047600
047700     ADD 1 TO TIER-TAB-COUNT
047800     SET TIER-TAB-IDX TO TIER-TAB-COUNT
047900     MOVE TIER-ID              TO TIER-TAB-ID (TIER-TAB-IDX)
048000     MOVE TIER-NAME            TO TIER-TAB-NAME (TIER-TAB-IDX)
048100     MOVE TIER-LEVEL            TO TIER-TAB-LEVEL (TIER-TAB-IDX)
048200     MOVE TIER-MIN-ORDER-COUNT TO TIER-TAB-MIN-ORD-CNT (TIER-TAB-IDX)
048300     MOVE TIER-MIN-ORDER-VALUE TO TIER-TAB-MIN-ORD-VAL (TIER-TAB-IDX)
048400     MOVE TIER-REQUIRED-COHORT TO TIER-TAB-COHORT (TIER-TAB-IDX)
048500     MOVE TIER-ACTIVE-SW       TO TIER-TAB-ACTIVE-SW (TIER-TAB-IDX)
048600     PERFORM 1210-READ-TIER-RECORD THRU 1210-EXIT.
048700
048800*RETURNS TO 1200'S PERFORM ... UNTIL FOR THE NEXT TIER RECORD.
048900 1220-EXIT.
049000     EXIT.
049100
049200*THE BENEFIT MASTER IS LOADED FOR COMPLETENESS BUT PLAYS NO PART
049300*IN ANY BUSINESS RULE BELOW -- SEE THE NOTE ON BENEFIT-TABLE IN
049400*WSTABLES.CBL.
049500 1300-LOAD-BENEFIT-TABLE.
049600
049700     MOVE ZEROS TO BEN-TAB-COUNT
049800     PERFORM 1310-READ-BENEFIT-RECORD THRU 1310-EXIT
049900     PERFORM 1320-ADD-BENEFIT-TO-TABLE THRU 1320-EXIT
050000        UNTIL W-END-OF-BENFT-FILE.
050100
050200*RETURNS TO 0000-MAIN-CONTROL FOR THE MEMBER-TABLE LOAD.
050300 1300-EXIT.
050400     EXIT.
050500
050600*SAME READ/AT-END IDIOM AGAIN, AGAINST BENEFIT-MASTER.
050700 1310-READ-BENEFIT-RECORD.
050800
050900     READ BENEFIT-MASTER
051000        AT END SET W-END-OF-BENFT-FILE TO TRUE.
051100
051200*RETURNS TO 1300 (LOOP CONTROL) OR TO 1320 (READ-AHEAD).
051300 1310-EXIT.
051400     EXIT.
051500
051600 1320-ADD-BENEFIT-TO-TABLE.
051700
051800     ADD 1 TO BEN-TAB-COUNT
051900     SET BEN-TAB-IDX TO BEN-TAB-COUNT
052000     MOVE BEN-ID           TO BEN-TAB-ID (BEN-TAB-IDX)
052100     MOVE BEN-TIER-ID       TO BEN-TAB-TIER-ID (BEN-TAB-IDX)
052200     MOVE BEN-TYPE          TO BEN-TAB-TYPE (BEN-TAB-IDX)
052300     MOVE BEN-ACTIVE-SW     TO BEN-TAB-ACTIVE-SW (BEN-TAB-IDX)
052400     PERFORM 1310-READ-BENEFIT-RECORD THRU 1310-EXIT.
052500
052600*RETURNS TO 1300'S PERFORM ... UNTIL FOR THE NEXT BENEFIT RECORD.
052700 1320-EXIT.
052800     EXIT.
052900
053000*ONE MEMBER-MASTER RECORD BECOMES ONE MEM-TAB-ENTRY ROW.
053100*MEM-TAB-COHORT IS THE FIELD PL-EVALUATE-TIER-ELIGIBILITY.CBL
053200*MATCHES AGAINST TIER-TAB-COHORT.
053300 1400-LOAD-MEMBER-TABLE.
053400
053500     MOVE ZEROS TO MEM-TAB-COUNT
053600     PERFORM 1410-READ-MEMBER-RECORD THRU 1410-EXIT
053700     PERFORM 1420-ADD-MEMBER-TO-TABLE THRU 1420-EXIT
053800        UNTIL W-END-OF-MEMBR-FILE.
053900
054000*RETURNS TO 0000-MAIN-CONTROL FOR THE SUBSCRIPTION-TABLE LOAD.
054100 1400-EXIT.
054200     EXIT.
054300
054400*SAME READ/AT-END IDIOM AGAIN, AGAINST MEMBER-MASTER.
054500 1410-READ-MEMBER-RECORD.
054600
054700     READ MEMBER-MASTER
054800        AT END SET W-END-OF-MEMBR-FILE TO TRUE.
054900
055000*RETURNS TO 1400 (LOOP CONTROL) OR TO 1420 (READ-AHEAD).
055100 1410-EXIT.
055200     EXIT.
055300
055400 1420-ADD-MEMBER-TO-TABLE.
055500
055600     ADD 1 TO MEM-TAB-COUNT
055700     SET MEM-TAB-IDX TO MEM-TAB-COUNT
055800     MOVE MEM-ID           TO MEM-TAB-ID (MEM-TAB-IDX)
055900     MOVE MEM-NAME         TO MEM-TAB-NAME (MEM-TAB-IDX)
056000     MOVE MEM-COHORT       TO MEM-TAB-COHORT (MEM-TAB-IDX)
056100     MOVE MEM-ACTIVE-SW    TO MEM-TAB-ACTIVE-SW (MEM-TAB-IDX)
056200     PERFORM 1410-READ-MEMBER-RECORD THRU 1410-EXIT.
056300
056400*RETURNS TO 1400'S PERFORM ... UNTIL FOR THE NEXT MEMBER RECORD.
056500 1420-EXIT.
056600     EXIT.
056700
056800*---------------------------------------------------------------
056900*BATCH FLOW STEP 2 - LOAD THE BEGINNING-OF-DAY SUBSCRIPTION
057000*MASTER.  THE HIGHEST SUBSCRIPTION-ID SEEN IS KEPT SO NEW
057100*SUBSCRIPTIONS CAN BE NUMBERED IN 2100-SUBSCRIBE-MEMBER
057200*(CHANGE-LOG MS-0058, 08/22/91).
057300*---------------------------------------------------------------
057400 1500-LOAD-SUBSCRIPTION-TABLE.
057500
057600     MOVE ZEROS TO SUB-TAB-COUNT
057700     PERFORM 1510-READ-SUB-IN-RECORD THRU 1510-EXIT
057800     PERFORM 1520-ADD-SUB-TO-TABLE THRU 1520-EXIT
057900        UNTIL W-END-OF-SUB-IN.
058000
058100*RETURNS TO 0000-MAIN-CONTROL FOR THE PAGE-1 HEADINGS.
058200 1500-EXIT.
058300     EXIT.
058400
058500*SAME READ/AT-END IDIOM AGAIN, AGAINST THE BEGINNING-OF-DAY
058600*SUBSCRIPTION MASTER.
058700 1510-READ-SUB-IN-RECORD.
058800
058900     READ SUBSCRIPTION-MASTER-IN
059000        AT END SET W-END-OF-SUB-IN TO TRUE.
059100
059200*RETURNS TO 1500 (LOOP CONTROL) OR TO 1520 (READ-AHEAD).
059300 1510-EXIT.
059400     EXIT.
059500
059600*ONE SUBSCRIPTION-MASTER-IN RECORD BECOMES ONE SUB-TAB-ENTRY ROW.
059700*THE HIGH-WATER MARK KEPT IN W-HIGH-SUB-ID FEEDS THE NEXT-ID
059800*LOGIC IN 2110-CREATE-NEW-SUBSCRIPTION.
059900 1520-ADD-SUB-TO-TABLE.
060000
060100     ADD 1 TO SUB-TAB-COUNT
060200     SET SUB-TAB-IDX TO SUB-TAB-COUNT
060300     MOVE SUB-IN-ID                TO SUB-TAB-ID (SUB-TAB-IDX)
060400     MOVE SUB-IN-MEMBER-ID         TO SUB-TAB-MEMBER-ID (SUB-TAB-IDX)
060500     MOVE SUB-IN-PLAN-ID           TO SUB-TAB-PLAN-ID (SUB-TAB-IDX)
060600     MOVE SUB-IN-TIER-ID           TO SUB-TAB-TIER-ID (SUB-TAB-IDX)
060700     MOVE SUB-IN-STATUS            TO SUB-TAB-STATUS (SUB-TAB-IDX)
060800     MOVE SUB-IN-START-DATE        TO SUB-TAB-START-DATE (SUB-TAB-IDX)
060900     MOVE SUB-IN-EXPIRY-DATE       TO SUB-TAB-EXPIRY-DATE (SUB-TAB-IDX)
061000     MOVE SUB-IN-PAID-AMOUNT       TO SUB-TAB-PAID-AMOUNT (SUB-TAB-IDX)
061100     MOVE SUB-IN-ORDER-COUNT       TO SUB-TAB-ORDER-COUNT (SUB-TAB-IDX)
061200     MOVE SUB-IN-TOTAL-ORDER-VALUE
061300                       TO SUB-TAB-TOTAL-VALUE (SUB-TAB-IDX)
061400     IF SUB-IN-ID IS GREATER THAN W-HIGH-SUB-ID
061500        MOVE SUB-IN-ID TO W-HIGH-SUB-ID
061600     END-IF
061700     PERFORM 1510-READ-SUB-IN-RECORD THRU 1510-EXIT.
061800
061900*RETURNS TO 1500'S PERFORM ... UNTIL FOR THE NEXT SUBSCRIPTION
062000*ROW.
062100 1520-EXIT.
062200     EXIT.
062300
062400*---------------------------------------------------------------
062500*BATCH FLOW STEP 3 - READ AND DISPATCH THE DAILY TRANSACTION
062600*FILE.  ONE DETAIL LINE IS PRINTED FOR EVERY TRANSACTION.
062700*---------------------------------------------------------------
062800 2000-PROCESS-TRANSACTIONS.
062900
063000     PERFORM 2010-READ-TRANSACTION THRU 2010-EXIT
063100     PERFORM 2020-DISPATCH-ONE-TRANSACTION THRU 2020-EXIT
063200        UNTIL W-END-OF-TRANS-FILE.
063300
063400*RETURNS TO 0000-MAIN-CONTROL FOR THE EXPIRY SWEEP.
063500 2000-EXIT.
063600     EXIT.
063700
063800*SAME READ/AT-END IDIOM ONE LAST TIME, AGAINST THE DAILY
063900*TRANSACTION FILE THAT DRIVES THE WHOLE 2000-SERIES.
064000 2010-READ-TRANSACTION.
064100
064200     READ TRANSACTION-FILE
064300        AT END SET W-END-OF-TRANS-FILE TO TRUE.
064400
064500*RETURNS TO 2000 (LOOP CONTROL) OR TO 2020 (READ-AHEAD AFTER
064600*DISPATCHING THE TRANSACTION JUST READ).
064700 2010-EXIT.
064800     EXIT.
064900
065000*DISPATCH ON TRN-TYPE (FDTRANS.CBL), THEN BUILD AND PRINT ONE
065100*DETAIL LINE FOR THE TRANSACTION JUST HANDLED REGARDLESS OF
065200*WHETHER IT WAS ACCEPTED OR REJECTED (MS-0011).
065300 2020-DISPATCH-ONE-TRANSACTION.
065400
065500*W-TRANSACTION-STATUS-WORK IS RESET TO "ACCEPTED, NO TEXT YET" ON
065600*EVERY TRANSACTION BEFORE DISPATCH - WHICHEVER 2XXX PARAGRAPH RUNS
065700*BELOW IS FREE TO OVERWRITE THESE FIELDS WITHOUT CLEARING THEM
065800*ITSELF FIRST.
065900     ADD 1 TO RT-TRANS-READ
066000     MOVE "N" TO W-TRAN-REJECTED-SW
066100     MOVE SPACES TO W-TRAN-RESULT-STATUS
066200     MOVE SPACES TO W-TRAN-RESULT-TEXT
066300
066400*TRN-IS-SUBSCRIBE/TRN-IS-TIER-CHANGE/TRN-IS-CANCEL/TRN-IS-ORDER-
066500*UPDATE ARE THE 88-LEVELS OVER TRN-TYPE IN FDTRANS.CBL - EXACTLY
066600*ONE OF THE FOUR TRANSACTION TYPES THIS RUN UNDERSTANDS.
066700     EVALUATE TRUE
066800        WHEN TRN-IS-SUBSCRIBE
066900             MOVE "SUBS" TO RPT-DET-TYPE
067000             PERFORM 2100-SUBSCRIBE-MEMBER THRU 2100-EXIT
067100        WHEN TRN-IS-TIER-CHANGE
067200             MOVE "TIER" TO RPT-DET-TYPE
067300             PERFORM 2200-CHANGE-MEMBER-TIER THRU 2200-EXIT
067400        WHEN TRN-IS-CANCEL
067500             MOVE "CANC" TO RPT-DET-TYPE
067600             PERFORM 2300-CANCEL-SUBSCRIPTION THRU 2300-EXIT
067700        WHEN TRN-IS-ORDER-UPDATE
067800             MOVE "ORDR" TO RPT-DET-TYPE
067900             PERFORM 2400-UPDATE-ORDER-ACTIVITY THRU 2400-EXIT
068000        WHEN OTHER
068100             MOVE "????" TO RPT-DET-TYPE
068200             SET W-TRAN-REJECTED TO TRUE
068300             MOVE "UNKNOWN TRANSACTION TYPE" TO W-TRAN-RESULT-TEXT
068400     END-EVALUATE
068500
068600     IF W-TRAN-REJECTED
068700        ADD 1 TO RT-REJECTS
068800     END-IF
068900
069000     MOVE TRN-MEMBER-ID    TO RPT-DET-MEMBER-ID
069100     MOVE TRN-PLAN-ID      TO RPT-DET-PLAN-ID
069200     MOVE TRN-TIER-ID      TO RPT-DET-TIER-ID
069300     MOVE TRN-ORDER-VALUE  TO RPT-DET-ORDER-VALUE
069400     MOVE W-TRAN-RESULT-STATUS TO RPT-DET-STATUS
069500     MOVE W-TRAN-RESULT-TEXT   TO RPT-DET-RESULT
069600     PERFORM 5100-PRINT-TRANSACTION-DETAIL THRU 5100-EXIT
069700
069800     PERFORM 2010-READ-TRANSACTION THRU 2010-EXIT.
069900
070000*RETURNS TO 2000'S PERFORM ... UNTIL FOR THE NEXT TRANSACTION.
070100 2020-EXIT.
070200     EXIT.
070300
070400*SUBSCRIBE (TRN-TYPE "S") - MS-0001, TIER-ASSIGNMENT ADDED MS-0004.
070500*MEMBER MUST EXIST AND BE FREE OF AN ACTIVE SUBSCRIPTION, AND THE
070600*REQUESTED PLAN AND TIER MUST BOTH EXIST AND BE ACTIVE, BEFORE A
070700*NEW SUBSCRIPTION IS BUILT.
070800 2100-SUBSCRIBE-MEMBER.
070900
071000     MOVE TRN-MEMBER-ID TO W-LOOKUP-ID
071100     PERFORM 9300-FIND-MEMBER-RECORD THRU 9300-EXIT
071200
071300     IF W-NOT-FOUND
071400        SET W-TRAN-REJECTED TO TRUE
071500        MOVE "MEMBER NOT FOUND" TO W-TRAN-RESULT-TEXT
071600     ELSE
071700        MOVE TRN-MEMBER-ID TO W-LOOKUP-ID
071800        PERFORM 9500-FIND-ACTIVE-SUBSCRIPTION THRU 9500-EXIT
071900        IF W-FOUND
072000           SET W-TRAN-REJECTED TO TRUE
072100           MOVE "ACTIVE SUBSCRIPTION EXISTS" TO W-TRAN-RESULT-TEXT
072200        ELSE
072300           MOVE TRN-PLAN-ID TO W-LOOKUP-ID
072400           PERFORM 9100-FIND-PLAN-RECORD THRU 9100-EXIT
072500*PLAN LOOKUP REJECTS RATHER THAN ABENDS ON A BAD PLAN-ID
072600*(MS-0064, 01/09/92) - W-NOT-FOUND IS TESTED BEFORE THE SUBSCRIPT
072700*PLAN-TAB-IDX IS EVER USED BELOW.
072800           IF W-NOT-FOUND OR NOT PLAN-TAB-ACTIVE (PLAN-TAB-IDX)
072900              SET W-TRAN-REJECTED TO TRUE
073000              MOVE "PLAN NOT FOUND" TO W-TRAN-RESULT-TEXT
073100           ELSE
073200              MOVE TRN-TIER-ID TO W-LOOKUP-ID
073300              PERFORM 9200-FIND-TIER-RECORD THRU 9200-EXIT
073400              IF W-NOT-FOUND OR NOT TIER-TAB-ACTIVE (TIER-TAB-IDX)
073500                 SET W-TRAN-REJECTED TO TRUE
073600                 MOVE "TIER NOT FOUND" TO W-TRAN-RESULT-TEXT
073700              ELSE
073800                 PERFORM 2110-CREATE-NEW-SUBSCRIPTION THRU 2110-EXIT
073900              END-IF
074000           END-IF
074100        END-IF
074200     END-IF.
074300
074400*RETURNS TO 2020-DISPATCH-ONE-TRANSACTION TO BUILD AND PRINT THE
074500*DETAIL LINE FOR THIS SUBSCRIBE TRANSACTION.
074600 2100-EXIT.
074700     EXIT.
074800
074900*BUILD THE NEW SUB-TAB-ENTRY ROW.  THE NEW SUBSCRIPTION-ID IS THE
075000*NEXT NUMBER AFTER W-HIGH-SUB-ID (MS-0058) AND THE EXPIRY DATE IS
075100*THE RUN DATE/TIME ADVANCED BY THE PLAN'S DURATION IN MONTHS
075200*(PLDATE.CBL).
075300 2110-CREATE-NEW-SUBSCRIPTION.
075400
075500     ADD 1 TO W-HIGH-SUB-ID
075600     MOVE W-HIGH-SUB-ID TO W-NEW-SUB-ID
075700     ADD 1 TO SUB-TAB-COUNT
075800     SET SUB-TAB-IDX TO SUB-TAB-COUNT
075900
076000     MOVE PLAN-TAB-DURATION-MO (PLAN-TAB-IDX)
076100                                  TO WDT-PLAN-DURATION-MONTHS
076200     PERFORM 8100-COMPUTE-EXPIRY-DATE THRU 8100-EXIT
076300
076400     MOVE W-NEW-SUB-ID            TO SUB-TAB-ID (SUB-TAB-IDX)
076500     MOVE TRN-MEMBER-ID           TO SUB-TAB-MEMBER-ID (SUB-TAB-IDX)
076600     MOVE TRN-PLAN-ID             TO SUB-TAB-PLAN-ID (SUB-TAB-IDX)
076700     MOVE TRN-TIER-ID             TO SUB-TAB-TIER-ID (SUB-TAB-IDX)
076800     SET SUB-TAB-ACTIVE (SUB-TAB-IDX) TO TRUE
076900     MOVE WDT-RUN-DATE-TIME-N     TO SUB-TAB-START-DATE (SUB-TAB-IDX)
077000     MOVE WDT-COMPUTED-EXPIRY     TO SUB-TAB-EXPIRY-DATE (SUB-TAB-IDX)
077100     MOVE PLAN-TAB-PRICE (PLAN-TAB-IDX)
077200                                  TO SUB-TAB-PAID-AMOUNT (SUB-TAB-IDX)
077300     MOVE ZEROS                   TO SUB-TAB-ORDER-COUNT (SUB-TAB-IDX)
077400     MOVE ZEROS                   TO SUB-TAB-TOTAL-VALUE (SUB-TAB-IDX)
077500
077600     ADD 1 TO RT-SUBS-CREATED
077700     ADD PLAN-TAB-PRICE (PLAN-TAB-IDX) TO RT-PAID-AMOUNT-TOTAL
077800     MOVE "ACTIVE"    TO W-TRAN-RESULT-STATUS
077900     MOVE "OK"        TO W-TRAN-RESULT-TEXT.
078000
078100*RETURNS TO 2100-SUBSCRIBE-MEMBER, WHICH FALLS STRAIGHT THROUGH
078200*TO 2100-EXIT SINCE THIS WAS THE LAST STEP ON THE ACCEPT PATH.
078300 2110-EXIT.
078400     EXIT.
078500
078600*TIER CHANGE (TRN-TYPE "T") - MS-0028, "ALREADY ON TIER" MS-0083.
078700*MEMBER MUST HAVE AN ACTIVE SUBSCRIPTION, THE REQUESTED TIER MUST
078800*EXIST AND BE ACTIVE, AND IT MUST NOT BE THE TIER THE MEMBER IS
078900*ALREADY ON.
079000 2200-CHANGE-MEMBER-TIER.
079100
079200     MOVE TRN-MEMBER-ID TO W-LOOKUP-ID
079300     PERFORM 9500-FIND-ACTIVE-SUBSCRIPTION THRU 9500-EXIT
079400
079500     IF W-NOT-FOUND
079600        SET W-TRAN-REJECTED TO TRUE
079700        MOVE "NO ACTIVE SUBSCRIPTION" TO W-TRAN-RESULT-TEXT
079800     ELSE
079900        MOVE TRN-TIER-ID TO W-LOOKUP-ID
080000        PERFORM 9200-FIND-TIER-RECORD THRU 9200-EXIT
080100        IF W-NOT-FOUND OR NOT TIER-TAB-ACTIVE (TIER-TAB-IDX)
080200           SET W-TRAN-REJECTED TO TRUE
080300           MOVE "TIER NOT FOUND" TO W-TRAN-RESULT-TEXT
080400        ELSE
080500*SUB-TAB-IDX HERE STILL POINTS AT THE ROW 9500-FIND-ACTIVE-
080600*SUBSCRIPTION LOCATED ABOVE - THE 9200 LOOKUP JUST PERFORMED ONLY
080700*MOVES TIER-TAB-IDX, NOT SUB-TAB-IDX.
080800           IF TRN-TIER-ID EQUAL SUB-TAB-TIER-ID (SUB-TAB-IDX)
080900              SET W-TRAN-REJECTED TO TRUE
081000              MOVE "ALREADY ON TIER" TO W-TRAN-RESULT-TEXT
081100           ELSE
081200              MOVE TRN-TIER-ID TO SUB-TAB-TIER-ID (SUB-TAB-IDX)
081300              ADD 1 TO RT-TIER-CHANGES
081400              MOVE "ACTIVE" TO W-TRAN-RESULT-STATUS
081500              MOVE "OK"     TO W-TRAN-RESULT-TEXT
081600           END-IF
081700        END-IF
081800     END-IF.
081900
082000*RETURNS TO 2020-DISPATCH-ONE-TRANSACTION TO BUILD AND PRINT THE
082100*DETAIL LINE FOR THIS TIER-CHANGE TRANSACTION.
082200 2200-EXIT.
082300     EXIT.
082400
082500*CANCEL (TRN-TYPE "C") - MS-0040.  THE SUBSCRIPTION ROW IS
082600*FLAGGED CANCELLED, NEVER REMOVED - IT STILL GOES OUT ON
082700*SUBSCRIPTION-MASTER-OUT AS PART OF THE MEMBER'S HISTORY.
082800 2300-CANCEL-SUBSCRIPTION.
082900
083000     MOVE TRN-MEMBER-ID TO W-LOOKUP-ID
083100     PERFORM 9500-FIND-ACTIVE-SUBSCRIPTION THRU 9500-EXIT
083200
083300     IF W-NOT-FOUND
083400        SET W-TRAN-REJECTED TO TRUE
083500        MOVE "NO ACTIVE SUBSCRIPTION" TO W-TRAN-RESULT-TEXT
083600     ELSE
083700        SET SUB-TAB-CANCELLED (SUB-TAB-IDX) TO TRUE
083800        ADD 1 TO RT-CANCELLATIONS
083900        MOVE "CANCELLED" TO W-TRAN-RESULT-STATUS
084000        MOVE "OK"         TO W-TRAN-RESULT-TEXT
084100     END-IF.
084200
084300*RETURNS TO 2020-DISPATCH-ONE-TRANSACTION TO BUILD AND PRINT THE
084400*DETAIL LINE FOR THIS CANCEL TRANSACTION.
084500 2300-EXIT.
084600     EXIT.
084700
084800*ORDER UPDATE (TRN-TYPE "O") - AUTOMATIC UPGRADE ADDED MS-0033.
084900*MEMBER MUST HAVE AN ACTIVE SUBSCRIPTION AND MUST BE ON FILE IN
085000*THE MEMBER MASTER (FOR THE COHORT USED BY THE ELIGIBILITY TEST)
085100*BEFORE THE ORDER ACTIVITY IS APPLIED.
085200 2400-UPDATE-ORDER-ACTIVITY.
085300
085400     MOVE TRN-MEMBER-ID TO W-LOOKUP-ID
085500     PERFORM 9500-FIND-ACTIVE-SUBSCRIPTION THRU 9500-EXIT
085600
085700     IF W-NOT-FOUND
085800        SET W-TRAN-REJECTED TO TRUE
085900        MOVE "NO ACTIVE SUBSCRIPTION" TO W-TRAN-RESULT-TEXT
086000     ELSE
086100        MOVE TRN-MEMBER-ID TO W-LOOKUP-ID
086200        PERFORM 9300-FIND-MEMBER-RECORD THRU 9300-EXIT
086300        IF W-NOT-FOUND
086400           SET W-TRAN-REJECTED TO TRUE
086500           MOVE "MEMBER NOT FOUND" TO W-TRAN-RESULT-TEXT
086600        ELSE
086700           PERFORM 2410-APPLY-ORDER-AND-EVALUATE THRU 2410-EXIT
086800        END-IF
086900     END-IF.
087000
087100*RETURNS TO 2020-DISPATCH-ONE-TRANSACTION TO BUILD AND PRINT THE
087200*DETAIL LINE FOR THIS ORDER-UPDATE TRANSACTION.
087300 2400-EXIT.
087400     EXIT.
087500
087600*ADD THIS ORDER TO THE SUBSCRIPTION'S RUNNING COUNT AND VALUE,
087700*THEN RUN THE TIER-ELIGIBILITY TEST (PL-EVALUATE-TIER-
087800*ELIGIBILITY.CBL) TO SEE WHETHER THE MEMBER NOW QUALIFIES FOR A
087900*HIGHER TIER THAN THE ONE THEY ARE CURRENTLY ON.  ONLY A STRICT
088000*IMPROVEMENT IN TIER-TAB-LEVEL TRIGGERS THE UPGRADE.
088100 2410-APPLY-ORDER-AND-EVALUATE.
088200
088300     ADD 1 TO SUB-TAB-ORDER-COUNT (SUB-TAB-IDX)
088400     ADD TRN-ORDER-VALUE TO SUB-TAB-TOTAL-VALUE (SUB-TAB-IDX)
088500     ADD TRN-ORDER-VALUE TO RT-ORDER-VALUE-TOTAL
088600     ADD 1 TO RT-ORDER-UPDATES
088700
088800     MOVE SUB-TAB-ORDER-COUNT (SUB-TAB-IDX) TO W-EVAL-ORDER-COUNT
088900     MOVE SUB-TAB-TOTAL-VALUE (SUB-TAB-IDX) TO W-EVAL-ORDER-VALUE
089000     MOVE MEM-TAB-COHORT (MEM-TAB-IDX)      TO W-EVAL-COHORT
089100     PERFORM 9400-EVALUATE-TIER-ELIGIBILITY THRU 9400-EXIT
089200
089300*LOOK UP THE MEMBER'S CURRENT TIER SO ITS LEVEL CAN BE COMPARED
089400*AGAINST THE ELIGIBLE TIER JUST COMPUTED ABOVE.  THIS RE-USES
089500*TIER-TAB-IDX, SO THE COMPARE MUST HAPPEN BEFORE ANY OTHER TIER
089600*LOOKUP RUNS AGAINST THE SAME TABLE.
089700     MOVE SUB-TAB-TIER-ID (SUB-TAB-IDX)     TO W-LOOKUP-ID
089800     PERFORM 9200-FIND-TIER-RECORD THRU 9200-EXIT
089900     MOVE TIER-TAB-LEVEL (TIER-TAB-IDX)     TO W-CURRENT-TIER-LEVEL-HOLD
090000
090100     IF W-ELIGIBLE-TIER-LEVEL IS GREATER THAN
090200                                  W-CURRENT-TIER-LEVEL-HOLD
090300        MOVE TIER-TAB-ID (W-ELIGIBLE-TIER-IDX)
090400                                  TO SUB-TAB-TIER-ID (SUB-TAB-IDX)
090500        ADD 1 TO RT-TIER-UPGRADES
090600        MOVE "ACTIVE" TO W-TRAN-RESULT-STATUS
090700        STRING "UPGRADED TO " DELIMITED BY SIZE
090800               TIER-TAB-NAME (W-ELIGIBLE-TIER-IDX) DELIMITED BY SPACE
090900               INTO W-TRAN-RESULT-TEXT
091000     ELSE
091100        MOVE "ACTIVE" TO W-TRAN-RESULT-STATUS
091200        MOVE "OK"     TO W-TRAN-RESULT-TEXT
091300     END-IF.
091400
091500*RETURNS TO 2400-UPDATE-ORDER-ACTIVITY, WHICH FALLS STRAIGHT
091600*THROUGH TO 2400-EXIT SINCE THIS WAS THE LAST STEP.
091700 2410-EXIT.
091800     EXIT.
091900
092000*---------------------------------------------------------------
092100*BATCH FLOW STEP 5 - EXPIRY SWEEP.  RUNS AFTER THE TRANSACTION
092200*PASS SO A SAME-DAY RENEWAL SURVIVES (CHANGE-LOG MS-0052).
092300*---------------------------------------------------------------
092400 3000-EXPIRE-SUBSCRIPTIONS.
092500
092600     SET SUB-TAB-IDX TO 1
092700     PERFORM 3100-TEST-ONE-SUBSCRIPTION THRU 3100-EXIT
092800        VARYING SUB-TAB-IDX FROM 1 BY 1
092900        UNTIL SUB-TAB-IDX IS GREATER THAN SUB-TAB-COUNT
093000
093100     PERFORM 5300-PRINT-EXPIRY-TOTALS THRU 5300-EXIT.
093200
093300*RETURNS TO 0000-MAIN-CONTROL FOR THE SUBSCRIPTION-MASTER
093400*REWRITE.
093500 3000-EXIT.
093600     EXIT.
093700
093800*ONLY ACTIVE SUBSCRIPTIONS ARE TESTED - CANCELLED AND ALREADY-
093900*EXPIRED ROWS ARE LEFT ALONE.  RT-EXPIRY-CHECKED/RT-EXPIRY-FAILED
094000*WERE ADDED PER AN OPERATIONS AUDIT FINDING (MS-0110, 05/03/02)
094100*SO THE REPORT SHOWS HOW MANY ACTIVE SUBSCRIPTIONS WERE LOOKED AT,
094200*NOT JUST HOW MANY EXPIRED.
094300 3100-TEST-ONE-SUBSCRIPTION.
094400
094500     IF SUB-TAB-ACTIVE (SUB-TAB-IDX)
094600        ADD 1 TO RT-EXPIRY-CHECKED
094700        IF SUB-TAB-EXPIRY-DATE (SUB-TAB-IDX) IS LESS THAN
094800                                          OR EQUAL TO WDT-RUN-DATE-TIME-N
094900           SET SUB-TAB-EXPIRED (SUB-TAB-IDX) TO TRUE
095000           ADD 1 TO RT-SUBS-EXPIRED
095100           MOVE SUB-TAB-ID (SUB-TAB-IDX)        TO RPT-EXP-SUB-ID
095200           MOVE SUB-TAB-MEMBER-ID (SUB-TAB-IDX) TO RPT-EXP-MEMBER-ID
095300           MOVE SUB-TAB-EXPIRY-DATE (SUB-TAB-IDX)
095400                                                 TO W-TIMESTAMP-EDIT
095500           MOVE W-TS-DATE-8                     TO RPT-EXP-DATE
095600           MOVE W-TS-TIME-6                     TO RPT-EXP-TIME
095700           PERFORM 5200-PRINT-EXPIRY-LINE THRU 5200-EXIT
095800        ELSE
095900           ADD 1 TO RT-EXPIRY-FAILED
096000        END-IF
096100     END-IF.
096200
096300*RETURNS TO 3000'S PERFORM ... VARYING FOR THE NEXT ROW OF
096400*SUBSCRIPTION-TABLE.
096500 3100-EXIT.
096600     EXIT.
096700
096800*---------------------------------------------------------------
096900*BATCH FLOW STEP 6 - REWRITE THE SUBSCRIPTION MASTER, ASCENDING
097000*BY SUBSCRIPTION-ID.  THE TABLE IS ALREADY IN THAT ORDER: EVERY
097100*ROW LOADED FROM SUBSCRIPTION-MASTER-IN WAS ALREADY ASCENDING,
097200*AND NEW ROWS ARE APPENDED WITH THE NEXT HIGHER ID (MS-0058).
097300*---------------------------------------------------------------
097400 4000-WRITE-SUBSCRIPTION-MASTER.
097500
097600     SET SUB-TAB-IDX TO 1
097700     PERFORM 4100-WRITE-ONE-SUBSCRIPTION THRU 4100-EXIT
097800        VARYING SUB-TAB-IDX FROM 1 BY 1
097900        UNTIL SUB-TAB-IDX IS GREATER THAN SUB-TAB-COUNT.
098000
098100*RETURNS TO 0000-MAIN-CONTROL FOR THE RUN-SUMMARY BLOCK.
098200 4000-EXIT.
098300     EXIT.
098400
098500*ONE SUB-TAB-ENTRY ROW BECOMES ONE SUBSCRIPTION-MASTER-OUT
098600*RECORD.  SEE FDSUBOUT.CBL - THE FIELD LIST MIRRORS FDSUBIN.CBL
098700*EXACTLY SINCE THIS IS THE SAME MASTER, ONE DAY LATER.
098800 4100-WRITE-ONE-SUBSCRIPTION.
098900
099000     MOVE SUB-TAB-ID (SUB-TAB-IDX)          TO SUB-OUT-ID
099100     MOVE SUB-TAB-MEMBER-ID (SUB-TAB-IDX)   TO SUB-OUT-MEMBER-ID
099200     MOVE SUB-TAB-PLAN-ID (SUB-TAB-IDX)     TO SUB-OUT-PLAN-ID
099300     MOVE SUB-TAB-TIER-ID (SUB-TAB-IDX)     TO SUB-OUT-TIER-ID
099400     MOVE SUB-TAB-STATUS (SUB-TAB-IDX)      TO SUB-OUT-STATUS
099500     MOVE SUB-TAB-START-DATE (SUB-TAB-IDX)  TO SUB-OUT-START-DATE
099600     MOVE SUB-TAB-EXPIRY-DATE (SUB-TAB-IDX) TO SUB-OUT-EXPIRY-DATE
099700     MOVE SUB-TAB-PAID-AMOUNT (SUB-TAB-IDX) TO SUB-OUT-PAID-AMOUNT
099800     MOVE SUB-TAB-ORDER-COUNT (SUB-TAB-IDX) TO SUB-OUT-ORDER-COUNT
099900     MOVE SUB-TAB-TOTAL-VALUE (SUB-TAB-IDX)
100000                                  TO SUB-OUT-TOTAL-ORDER-VALUE
100100     WRITE SUB-OUT-RECORD.
100200
100300*RETURNS TO 4000'S PERFORM ... VARYING FOR THE NEXT ROW OF
100400*SUBSCRIPTION-TABLE.
100500 4100-EXIT.
100600     EXIT.
100700
100800*---------------------------------------------------------------
100900*CLOSE DOWN THE RUN.
101000*---------------------------------------------------------------
101100 9000-TERMINATE-RUN.
101200
101300     CLOSE PLAN-MASTER
101400           TIER-MASTER
101500           BENEFIT-MASTER
101600           MEMBER-MASTER
101700           SUBSCRIPTION-MASTER-IN
101800           SUBSCRIPTION-MASTER-OUT
101900           TRANSACTION-FILE
102000           RUN-REPORT.
102100
102200*RETURNS TO 0000-MAIN-CONTROL FOR THE FINAL STOP RUN - NOTHING
102300*ELSE HAPPENS AFTER THIS PARAGRAPH.
102400 9000-EXIT.
102500     EXIT.
102600
102700*EXPIRY-DATE ARITHMETIC (PLDATE.CBL), THE FOUR TABLE-LOOKUP
102800*COPYBOOKS (PL-FIND-XXXX-RECORD), THE TIER-ELIGIBILITY SCAN
102900*(PL-EVALUATE-TIER-ELIGIBILITY.CBL) AND THE RUN-REPORT PRINT
103000*PARAGRAPHS (PLPRINT.CBL) ALL LIVE IN THEIR OWN COPYBOOKS SO THEY
103100*CAN BE UNIT TESTED AND MAINTAINED SEPARATELY FROM THE MAIN FLOW
103200*ABOVE.
103300     COPY "PLDATE.CBL".
103400     COPY "PL-FIND-PLAN-RECORD.CBL".
103500     COPY "PL-FIND-TIER-RECORD.CBL".
103600     COPY "PL-FIND-MEMBER-RECORD.CBL".
103700     COPY "PL-FIND-ACTIVE-SUB.CBL".
103800     COPY "PL-EVALUATE-TIER-ELIGIBILITY.CBL".
103900     COPY "PLPRINT.CBL".
104000
