000100*SLBENFT.CBL -- FILE-CONTROL ENTRY FOR THE TIER BENEFIT MASTER.
000200*ASSIGN NAME MATCHES THE DD/LOGICAL-FILE NAME ON THE OVERNIGHT JCL --
000300*DO NOT CHANGE IT WITHOUT ALSO CHANGING THE JCL, OR THE STEP ABENDS
000400*ON OPEN.
000500     SELECT BENEFIT-MASTER
000600            ASSIGN TO "BENEFIT-MASTER"
000700            ORGANIZATION IS SEQUENTIAL
000800            ACCESS MODE IS SEQUENTIAL
000900*FS-BENFT-MASTER (WSTABLES.CBL) IS CARRIED PER SHOP STANDARD FOR
001000*EVERY SELECT CLAUSE.  1300-LOAD-BENEFIT-TABLE RELIES ON THE READ'S
001100*AT END PHRASE RATHER THAN AN EXPLICIT STATUS TEST -- A HARD OPEN
001200*FAILURE ON THIS MASTER SURFACES AS A NON-ZERO JOB-STEP RETURN CODE.
001300            FILE STATUS IS FS-BENFT-MASTER.
001400
