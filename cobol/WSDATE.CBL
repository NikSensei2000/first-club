000100*WSDATE.CBL
000200*WORKING-STORAGE FOR THE RUN DATE/TIME AND FOR THE
000300*CALENDAR-MONTH-ADD LOGIC USED BY PLDATE.CBL.
000400*
000500*FIELDS RECEIVED FROM THE MAIN PROGRAM (SET ONCE AT
000600*THE START OF THE RUN, BEFORE ANY TRANSACTION IS READ):
000700*
000800*   WDT-RUN-DATE-TIME  ---  PROCESSING DATE/TIME ("NOW"),
000900*                            FORMAT YYYYMMDDHHMMSS
001000*
001100*FIELDS USED/RETURNED BY PLDATE.CBL:
001200*
001300*   WDT-PLAN-DURATION-MONTHS  ---  MONTHS TO ADD (IN)
001400*   WDT-COMPUTED-EXPIRY       ---  RESULT TIMESTAMP (OUT)
001500*
001600*THE RUN DATE/TIME, BROKEN OUT FIELD BY FIELD SO 1000-INITIALIZE-
001700*RUN CAN MOVE EACH PIECE IN SEPARATELY AFTER THE Y2K CENTURY
001800*WINDOW IS APPLIED (SEE THE CHANGE LOG IN SUBSCRIPTION-BATCH-
001900*RUN.COB, MS-0097).
002000 01  WDT-RUN-DATE-TIME.
002100     05  WDT-RUN-DATE.
002200         10  WDT-RUN-CCYY          PIC 9(04).
002300         10  WDT-RUN-MM            PIC 9(02).
002400         10  WDT-RUN-DD            PIC 9(02).
002500     05  WDT-RUN-TIME.
002600         10  WDT-RUN-HH            PIC 9(02).
002700         10  WDT-RUN-MN            PIC 9(02).
002800         10  WDT-RUN-SS            PIC 9(02).
002900     05  FILLER                    PIC X(01).
003000
003100*ALTERNATE NUMERIC VIEW OF THE RUN DATE/TIME, USED WHEN THE WHOLE
003200*14-DIGIT TIMESTAMP HAS TO BE MOVED INTO A SUBSCRIPTION RECORD'S
003300*START-DATE FIELD AS ONE NUMBER, OR COMPARED AGAINST A
003400*SUBSCRIPTION'S EXPIRY DATE IN 3100-TEST-ONE-SUBSCRIPTION.
003500 01  WDT-RUN-DATE-TIME-N REDEFINES WDT-RUN-DATE-TIME
003600                              PIC 9(14).
003700
003800*THE MONTH-ADD RESULT, BUILT UP FIELD BY FIELD BY 8100-COMPUTE-
003900*EXPIRY-DATE AND 8150-DETERMINE-LAST-DAY (PLDATE.CBL) BEFORE
004000*BEING COLLAPSED BACK INTO WDT-WORK-TIMESTAMP-N BELOW.
004100 01  WDT-WORK-TIMESTAMP.
004200     05  WDT-WORK-CCYY             PIC 9(04).
004300     05  WDT-WORK-MM               PIC 9(02).
004400     05  WDT-WORK-DD               PIC 9(02).
004500     05  WDT-WORK-HH               PIC 9(02).
004600     05  WDT-WORK-MN               PIC 9(02).
004700     05  WDT-WORK-SS               PIC 9(02).
004800     05  FILLER                    PIC X(01).
004900
005000*ALTERNATE VIEW OF THE WORK TIMESTAMP USED WHEN ONLY THE
005100*DATE PORTION HAS TO BE MOVED AROUND AS ONE NUMERIC ITEM.
005200 01  WDT-WORK-TIMESTAMP-N REDEFINES WDT-WORK-TIMESTAMP.
005300     05  WDT-WORK-DATE-N           PIC 9(08).
005400     05  FILLER                    PIC X(06).
005500
005600*DAYS-PER-MONTH LOOKUP TABLE, JANUARY THROUGH DECEMBER.  FEBRUARY
005700*IS CARRIED AS 28 HERE AND WIDENED TO 29 IN PLACE BY 8150-
005800*DETERMINE-LAST-DAY ON A LEAP YEAR - THE TABLE ITSELF IS NEVER
005900*ALTERED FOR ANY OTHER MONTH.
006000 01  WDT-MONTH-DAYS-TABLE.
006100     05  FILLER                    PIC 9(02) VALUE 31.
006200     05  FILLER                    PIC 9(02) VALUE 28.
006300     05  FILLER                    PIC 9(02) VALUE 31.
006400     05  FILLER                    PIC 9(02) VALUE 30.
006500     05  FILLER                    PIC 9(02) VALUE 31.
006600     05  FILLER                    PIC 9(02) VALUE 30.
006700     05  FILLER                    PIC 9(02) VALUE 31.
006800     05  FILLER                    PIC 9(02) VALUE 31.
006900     05  FILLER                    PIC 9(02) VALUE 30.
007000     05  FILLER                    PIC 9(02) VALUE 31.
007100     05  FILLER                    PIC 9(02) VALUE 30.
007200     05  FILLER                    PIC 9(02) VALUE 31.
007300*OCCURS VIEW OF THE TABLE ABOVE, SUBSCRIPTED 1-12 BY WDT-TARGET-
007400*MONTH IN 8150-DETERMINE-LAST-DAY.
007500 01  WDT-MONTH-DAYS REDEFINES WDT-MONTH-DAYS-TABLE.
007600     05  WDT-DAYS-IN-MONTH OCCURS 12 TIMES
007700                                   PIC 9(02).
007800
007900*INPUT TO 8100-COMPUTE-EXPIRY-DATE - THE SELECTED PLAN'S DURATION
008000*IN MONTHS, MOVED IN FROM PLAN-TAB-DURATION-MO BY THE CALLING
008100*PARAGRAPH BEFORE THE PERFORM.
008200 01  WDT-PLAN-DURATION-MONTHS     PIC 9(02).
008300*OUTPUT FROM 8100-COMPUTE-EXPIRY-DATE - THE NEW SUBSCRIPTION'S
008400*EXPIRY TIMESTAMP, READ BACK BY 2110-CREATE-NEW-SUBSCRIPTION.
008500 01  WDT-COMPUTED-EXPIRY          PIC 9(14).
008600
008700*SCRATCH FIELDS FOR THE LEAP-YEAR AND MONTH-ROLLOVER ARITHMETIC IN
008800*PLDATE.CBL - EACH IS COMP SINCE NONE OF THEM IS EVER EDITED ONTO
008900*A REPORT OR A MASTER RECORD, ONLY USED IN COMPUTE/DIVIDE
009000*STATEMENTS.
009100 01  WDT-LEAP-YEAR-REMAINDER      PIC 9(03) COMP.
009200 01  WDT-LAST-DAY-OF-MONTH        PIC 9(02) COMP.
009300 01  WDT-TARGET-MONTH             PIC 9(02) COMP.
009400 01  WDT-TARGET-CCYY              PIC 9(04) COMP.
009500 01  WDT-MONTHS-INTO-YEAR         PIC 9(04) COMP.
009600*RECEIVES THE QUOTIENT FROM EACH LEAP-YEAR DIVIDE IN 8150-
009700*DETERMINE-LAST-DAY - ONLY THE REMAINDER IS EVER TESTED, BUT
009800*DIVIDE REQUIRES A GIVING TARGET FOR THE QUOTIENT REGARDLESS.
009900 01  WDT-LEAP-YEAR-DUMMY-QUO      PIC 9(04) COMP.
010000
