000100*FDPLAN.CBL -- FD AND RECORD LAYOUT FOR THE PLAN MASTER.
000200*ONE ENTRY PER MEMBERSHIP PLAN (MONTHLY/QUARTERLY/YEARLY).  THE PLAN
000300*MASTER IS READ IN FULL AT THE TOP OF THE RUN AND HELD IN THE
000400*IN-MEMORY PLAN-TABLE (WSTABLES.CBL) FOR THE LIFE OF THE PROGRAM --
000500*IT IS NEVER RE-READ OR REWRITTEN DURING THE TRANSACTION PASS.
000600*
000700*01/1996 (D.K.M.) ORIGINAL LAYOUT FOR THE FIRST CLUB CONVERSION.
000800*THE PLAN MASTER REPLACES THE OLD PAPER RATE CARD -- WHATEVER PLAN-
000900*ID A NEW-MEMBER SUBSCRIBE TRANSACTION CARRIES MUST EXIST HERE AND
001000*BE ACTIVE OR THE TRANSACTION IS REJECTED (SEE 2100-SUBSCRIBE-MEMBER
001100*IN SUBSCRIPTION-BATCH-RUN.COB).
001200 FD  PLAN-MASTER
001300     LABEL RECORDS ARE STANDARD.
001400 01  PLAN-MASTER-RECORD.
001500*PLAN-ID IS THE KEY THE TRANSACTION FILE CARRIES IN TRN-PLAN-ID.
001600*ASSIGNED BY THE MARKETING DEPARTMENT WHEN A PLAN IS FIRST SET UP --
001700*NEVER RE-USED, EVEN AFTER A PLAN IS RETIRED.
001800     05  PLAN-ID                  PIC 9(09).
001900*PLAN-NAME / PLAN-DESCRIPTION ARE THE CATALOG COPY THAT PRINTS ON
002000*THE MEMBER'S RENEWAL NOTICE (NOT PRODUCED BY THIS RUN, BUT CARRIED
002100*HERE FOR THE ORDER-ENTRY SYSTEM THAT SHARES THIS FILE UPSTREAM).
002200     05  PLAN-NAME                PIC X(30).
002300     05  PLAN-DESCRIPTION         PIC X(50).
002400*PLAN-DURATION IS THE DISPLAY TEXT ("MONTHLY", "QUARTERLY", "ANNUAL").
002500*PLAN-DURATION-MONTHS IS THE MACHINE-USABLE FORM CONSUMED BY
002600*8100-COMPUTE-EXPIRY-DATE (PLDATE.CBL) TO ROLL THE EXPIRY DATE
002700*FORWARD FROM THE SUBSCRIBE-EVENT DATE.
002800     05  PLAN-DURATION            PIC X(10).
002900     05  PLAN-DURATION-MONTHS     PIC 9(02).
003000*PLAN-PRICE IS THE FULL-TERM PRICE COLLECTED AT SUBSCRIBE TIME AND
003100*ADDED TO RT-PAID-AMOUNT-TOTAL ON THE RUN-REPORT SUMMARY.
003200     05  PLAN-PRICE               PIC S9(08)V99.
003300*RETIRED PLANS ARE NEVER DELETED FROM THIS FILE -- EXISTING
003400*SUBSCRIBERS STILL NEED THE ROW ON LOOKUP -- THEY ARE FLAGGED
003500*INACTIVE INSTEAD SO NEW SUBSCRIBE TRANSACTIONS REJECT.
003600     05  PLAN-ACTIVE-SW           PIC X(01).
003700         88  PLAN-IS-ACTIVE       VALUE "Y".
003800         88  PLAN-IS-INACTIVE     VALUE "N".
003900*FILLER PAD TO THE SHOP'S STANDARD MASTER-RECORD BLOCKING BOUNDARY.
004000     05  FILLER                   PIC X(02).
004100
