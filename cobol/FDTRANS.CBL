000100*FDTRANS.CBL -- FD AND RECORD LAYOUT FOR THE DAILY TRANSACTION FILE.
000200*ONE RECORD PER SUBSCRIBE/TIER-CHANGE/CANCEL/ORDER-UPDATE EVENT
000300*COLLECTED BY THE FRONT-END ORDER SYSTEM DURING THE BUSINESS DAY AND
000400*FED TO THIS RUN OVERNIGHT.  2000-PROCESS-TRANSACTIONS READS THIS
000500*FILE ONE RECORD AT A TIME AND DISPATCHES ON TRN-TYPE -- IT IS NEVER
000600*LOADED INTO A TABLE THE WAY THE FOUR MASTERS ARE.
000700*
000800*01/1996 (D.K.M.) ORIGINAL LAYOUT.  ONE COMMON RECORD SHAPE COVERS
000900*ALL FOUR TRANSACTION TYPES SO THE FRONT END NEVER HAS TO PICK A
001000*DIFFERENT RECORD FORMAT AT CAPTURE TIME -- FIELDS THAT DO NOT APPLY
001100*TO A GIVEN TYPE ARE LEFT ZERO/SPACE BY THE CAPTURING PROGRAM.
001200 FD  TRANSACTION-FILE
001300     LABEL RECORDS ARE STANDARD.
001400 01  TRANSACTION-RECORD.
001500*TRN-TYPE DRIVES THE EVALUATE IN 2010-PROCESS-ONE-TRANSACTION
001600*(SUBSCRIPTION-BATCH-RUN.COB).  ANY VALUE OTHER THAN THE FOUR BELOW
001700*FALLS INTO THE WHEN-OTHER LEG AND IS COUNTED AS A REJECT.
001800     05  TRN-TYPE                 PIC X(01).
001900         88  TRN-IS-SUBSCRIBE     VALUE "S".
002000         88  TRN-IS-TIER-CHANGE   VALUE "T".
002100         88  TRN-IS-CANCEL        VALUE "C".
002200         88  TRN-IS-ORDER-UPDATE  VALUE "O".
002300*TRN-MEMBER-ID IS REQUIRED ON EVERY TRANSACTION TYPE -- IT IS THE
002400*LOOKUP KEY INTO MEMBER-TABLE AND, FOR ALL BUT SUBSCRIBE, INTO
002500*SUBSCRIPTION-TABLE VIA PL-FIND-ACTIVE-SUB.CBL.
002600     05  TRN-MEMBER-ID             PIC 9(09).
002700*TRN-PLAN-ID IS ONLY MEANINGFUL ON A SUBSCRIBE TRANSACTION (THE PLAN
002800*THE NEW SUBSCRIPTION IS BEING WRITTEN AGAINST).
002900     05  TRN-PLAN-ID               PIC 9(09).
003000*TRN-TIER-ID CARRIES THE REQUESTED TIER ON SUBSCRIBE AND TIER-CHANGE
003100*TRANSACTIONS; IT IS ZERO AND IGNORED ON CANCEL AND ORDER-UPDATE.
003200     05  TRN-TIER-ID               PIC 9(09).
003300*TRN-ORDER-VALUE IS ONLY MEANINGFUL ON AN ORDER-UPDATE TRANSACTION --
003400*IT IS THE DOLLAR VALUE OF THE ORDER JUST PLACED, ADDED TO THE
003500*SUBSCRIPTION'S RUNNING SUB-TAB-TOTAL-VALUE BEFORE TIER ELIGIBILITY
003600*IS RE-EVALUATED.
003700     05  TRN-ORDER-VALUE           PIC S9(10)V99.
003800*FILLER PAD TO THE SHOP'S STANDARD TRANSACTION-RECORD BLOCKING
003900*BOUNDARY.
004000     05  FILLER                    PIC X(11).
004100
