000100*FDMEMBR.CBL -- FD AND RECORD LAYOUT FOR THE MEMBER MASTER.
000200*ONE ENTRY PER CLUB MEMBER.  LOADED ENTIRE INTO MEMBER-TABLE
000300*(WSTABLES.CBL) AT THE TOP OF THE RUN AND LOOKED UP BY
000400*PL-FIND-MEMBER-RECORD.CBL WHENEVER A TRANSACTION NAMES A
000500*TRN-MEMBER-ID -- SUBSCRIBE REQUIRES THE MEMBER TO BE ON FILE AND
000600*ACTIVE BEFORE A NEW SUBSCRIPTION ROW CAN BE BUILT.
000700*
000800*01/1996 (D.K.M.) ORIGINAL LAYOUT.  MEM-COHORT DRIVES THE COHORT-
000900*RESTRICTED TIER RULE IN PL-EVALUATE-TIER-ELIGIBILITY.CBL -- KEEP
001000*THE VALUES HERE IN STEP WITH WHATEVER TIER-REQUIRED-COHORT VALUES
001100*EXIST ON THE TIER MASTER OR NO MEMBER WILL EVER QUALIFY FOR THOSE
001200*TIERS.
001300 FD  MEMBER-MASTER
001400     LABEL RECORDS ARE STANDARD.
001500 01  MEMBER-MASTER-RECORD.
001600*MEM-ID IS THE KEY CARRIED BY TRN-MEMBER-ID ON EVERY TRANSACTION
001700*TYPE AND BY SUB-TAB-MEMBER-ID IN THE SUBSCRIPTION MASTER.
001800     05  MEM-ID                   PIC 9(09).
001900     05  MEM-USERNAME             PIC X(20).
002000     05  MEM-NAME                 PIC X(30).
002100*MEM-COHORT IS THE MARKETING SEGMENT CODE (E.G. "STUDENT",
002200*"FOUNDING-MEMBER", OR SPACES FOR THE GENERAL POPULATION) TESTED
002300*AGAINST TIER-REQUIRED-COHORT DURING TIER ELIGIBILITY EVALUATION.
002400     05  MEM-COHORT               PIC X(20).
002500*A MEMBER WHO CLOSES THEIR ACCOUNT IS FLAGGED INACTIVE, NOT DELETED
002600*-- HISTORICAL SUBSCRIPTIONS STILL NEED THE ROW ON LOOKUP.  NO
002700*SUBSCRIBE TRANSACTION MAY BE ACCEPTED FOR AN INACTIVE MEMBER.
002800     05  MEM-ACTIVE-SW            PIC X(01).
002900         88  MEM-IS-ACTIVE        VALUE "Y".
003000         88  MEM-IS-INACTIVE      VALUE "N".
003100*FILLER PAD TO THE SHOP'S STANDARD MASTER-RECORD BLOCKING BOUNDARY.
003200     05  FILLER                   PIC X(07).
003300
