000100*PL-FIND-PLAN-RECORD.CBL -- PLAN LOOKUP ENGINE.
000200*SCANS PLAN-TABLE FOR W-LOOKUP-ID.  ON RETURN, W-FOUND-SW TELLS
000300*THE CALLER WHETHER THE PLAN EXISTS; PLAN-TAB-IDX POINTS AT IT.
000400*
000500*CALLED FROM 2100-SUBSCRIBE-MEMBER (SUBSCRIPTION-BATCH-RUN.COB)
000600*TO RESOLVE THE PLAN NAMED ON A SUBSCRIBE TRANSACTION.  THE
000700*CALLER MOVES THE PLAN-ID TO LOOK UP INTO W-LOOKUP-ID (WSTABLES.
000800*CBL) BEFORE THE PERFORM, THEN TESTS W-FOUND/W-NOT-FOUND AND, IF
000900*FOUND, USES PLAN-TAB-IDX TO REACH THE MATCHING ROW'S PRICE AND
001000*DURATION.
001100 9100-FIND-PLAN-RECORD.
001200
001300     MOVE "N" TO W-FOUND-SW
001400     PERFORM 9110-TEST-ONE-PLAN THRU 9110-EXIT
001500             VARYING PLAN-TAB-IDX FROM 1 BY 1
001600             UNTIL PLAN-TAB-IDX IS GREATER THAN PLAN-TAB-COUNT
001700                OR W-FOUND.
001800
001900*THE VARYING/UNTIL FORM OF PERFORM IS TEST-BEFORE: ON A MATCH
002000*THE ENGINE STILL BUMPS PLAN-TAB-IDX ONE MORE TIME BEFORE THE
002100*UNTIL TEST STOPS THE LOOP, SO PLAN-TAB-IDX OVERSHOOTS THE ROW
002200*THAT ACTUALLY MATCHED.  BACK IT OFF BEFORE RETURNING TO THE
002300*CALLER OR EVERY FIELD REFERENCE AGAINST THIS INDEX READS THE
002400*NEXT TABLE ENTRY INSTEAD OF THE ONE FOUND.
002500     IF W-FOUND
002600        SUBTRACT 1 FROM PLAN-TAB-IDX
002700     END-IF.
002800
002900 9100-EXIT.
003000     EXIT.
003100
003200*ONE TABLE ROW PER CALL - PLAN-TAB-ID (PLAN-TAB-IDX) IS COMPARED
003300*AGAINST THE KEY THE CALLER LOADED INTO W-LOOKUP-ID.  DOES NOT
003400*TEST PLAN-TAB-ACTIVE HERE - AN INACTIVE PLAN IS STILL "FOUND"; IT
003500*IS THE CALLER'S JOB TO REJECT ON THAT SEPARATELY (SEE 2100-
003600*SUBSCRIBE-MEMBER'S "NOT PLAN-TAB-ACTIVE" TEST).
003700 9110-TEST-ONE-PLAN.
003800
003900     IF PLAN-TAB-ID (PLAN-TAB-IDX) IS EQUAL TO W-LOOKUP-ID
004000        MOVE "Y" TO W-FOUND-SW
004100     END-IF.
004200
004300 9110-EXIT.
004400     EXIT.
004500
