000100*FDTIER.CBL -- FD AND RECORD LAYOUT FOR THE MEMBERSHIP TIER MASTER.
000200*ONE ENTRY PER LOYALTY TIER (SILVER, GOLD, PLATINUM, ...).  LOADED
000300*ENTIRELY INTO TIER-TABLE (WSTABLES.CBL) AT THE START OF THE RUN AND
000400*SCANNED REPEATEDLY BY PL-FIND-TIER-RECORD.CBL AND
000500*PL-EVALUATE-TIER-ELIGIBILITY.CBL -- IT IS NEVER RE-READ FROM DISK
000600*ONCE THE RUN IS UNDERWAY.
000700*
000800*01/1996 (D.K.M.) ORIGINAL LAYOUT.  TIER-LEVEL IS THE WHOLE POINT OF
000900*THE FILE -- IT IS THE ORDERING THE ELIGIBILITY ENGINE USES TO
001000*DECIDE WHICH OF SEVERAL QUALIFYING TIERS IS THE "HIGHEST" ONE, AND
001100*THE ONLY THING AN AUTOMATIC UPGRADE (2410-APPLY-ORDER-AND-EVALUATE)
001200*IS EVER ALLOWED TO INCREASE.
001300 FD  TIER-MASTER
001400     LABEL RECORDS ARE STANDARD.
001500 01  TIER-MASTER-RECORD.
001600*TIER-ID IS THE KEY CARRIED BY TRN-TIER-ID ON SUBSCRIBE AND TIER-
001700*CHANGE TRANSACTIONS, AND BY SUB-TAB-TIER-ID IN THE SUBSCRIPTION
001800*MASTER ITSELF.
001900     05  TIER-ID                  PIC 9(09).
002000     05  TIER-NAME                PIC X(20).
002100     05  TIER-DESCRIPTION         PIC X(50).
002200*TIER-LEVEL RANKS THE TIERS (HIGHER NUMBER = MORE VALUABLE TIER).
002300*PL-EVALUATE-TIER-ELIGIBILITY.CBL PICKS THE ACTIVE, QUALIFYING TIER
002400*WITH THE HIGHEST VALUE HERE; THE UPGRADE RULE IN
002500*2410-APPLY-ORDER-AND-EVALUATE ONLY FIRES WHEN THAT VALUE IS
002600*STRICTLY GREATER THAN THE MEMBER'S CURRENT TIER-LEVEL.
002700     05  TIER-LEVEL               PIC 9(03).
002800*TIER-MIN-ORDER-COUNT / TIER-MIN-ORDER-VALUE ARE THE QUALIFYING
002900*THRESHOLDS A SUBSCRIPTION'S LIFETIME ORDER ACTIVITY (SUB-TAB-ORDER-
003000*COUNT / SUB-TAB-TOTAL-VALUE) MUST MEET OR EXCEED BEFORE THE TIER IS
003100*CONSIDERED ELIGIBLE FOR THAT MEMBER.
003200     05  TIER-MIN-ORDER-COUNT     PIC 9(05).
003300     05  TIER-MIN-ORDER-VALUE     PIC S9(10)V99.
003400*TIER-REQUIRED-COHORT, WHEN NOT SPACES, RESTRICTS THE TIER TO
003500*MEMBERS WHOSE MEM-TAB-COHORT MATCHES EXACTLY (E.G. A "STUDENT"
003600*OR "FOUNDING-MEMBER" TIER).  SPACES MEANS OPEN TO ANY COHORT.
003700     05  TIER-REQUIRED-COHORT     PIC X(20).
003800*A TIER TAKEN OUT OF SERVICE IS FLAGGED INACTIVE, NOT DELETED --
003900*MEMBERS ALREADY HOLDING IT KEEP THEIR ROW FOR LOOKUP, BUT NO
004000*TRANSACTION MAY SUBSCRIBE OR CHANGE A MEMBER ONTO IT AGAIN.
004100     05  TIER-ACTIVE-SW           PIC X(01).
004200         88  TIER-IS-ACTIVE       VALUE "Y".
004300         88  TIER-IS-INACTIVE     VALUE "N".
004400*FILLER PAD TO THE SHOP'S STANDARD MASTER-RECORD BLOCKING BOUNDARY.
004500     05  FILLER                   PIC X(02).
004600
