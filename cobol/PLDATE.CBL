000100*PLDATE.CBL -- CALENDAR-MONTH-ADD LOGIC FOR THE PLAN LOOKUP ENGINE.
000200*ADDS WDT-PLAN-DURATION-MONTHS MONTHS TO THE RUN DATE/TIME AND
000300*RETURNS THE RESULT IN WDT-COMPUTED-EXPIRY.  THE DAY-OF-MONTH IS
000400*CLAMPED TO THE LAST DAY OF THE TARGET MONTH (LEAP FEBRUARY
000500*INCLUDED) WHEN IT WOULD OTHERWISE OVERFLOW.
000600*
000700*12/12/96 (W.J.K.) MS-0091 - THIS PARAGRAPH ORIGINALLY MOVED 28
000800*INTO EVERY FEBRUARY WITHOUT CHECKING FOR A LEAP YEAR.  A
000900*SUBSCRIBE TRANSACTION DATED LATE JANUARY WITH A ONE-MONTH PLAN
001000*WAS CLAMPED TO FEBRUARY 28 EVEN IN A LEAP YEAR, SHORTING THE
001100*MEMBER A DAY OF COVERAGE.  8150-DETERMINE-LAST-DAY BELOW WAS
001200*ADDED TO GET THE CALENDAR RULE RIGHT (DIVISIBLE BY 4, EXCEPT
001300*CENTURY YEARS NOT DIVISIBLE BY 400) INSTEAD OF HARD-CODING 28.
001400*
001500*THE TIME-OF-DAY (HH/MN/SS) IS CARRIED FORWARD UNCHANGED FROM THE
001600*RUN TIMESTAMP - ONLY THE CALENDAR DATE PORTION MOVES.
001700 8100-COMPUTE-EXPIRY-DATE.
001800
001900*START FROM THE RUN DATE/TIME AND OVERLAY ONLY WHAT CHANGES -
002000*THE CENTURY IS SET HERE BUT MAY STILL BE BUMPED BY ONE BELOW IF
002100*THE MONTH-ADD CARRIES INTO A NEW YEAR; TIME-OF-DAY NEVER CHANGES.
002200     MOVE WDT-RUN-CCYY          TO WDT-WORK-CCYY
002300     MOVE WDT-RUN-HH            TO WDT-WORK-HH
002400     MOVE WDT-RUN-MN            TO WDT-WORK-MN
002500     MOVE WDT-RUN-SS            TO WDT-WORK-SS
002600
002700*WDT-MONTHS-INTO-YEAR IS A ZERO-BASED MONTH COUNT (JANUARY = 0)
002800*SO THE DIVIDE BELOW CAN SPILL THE YEAR CARRY INTO WDT-TARGET-CCYY
002900*AND LEAVE THE 0-11 REMAINDER IN WDT-TARGET-MONTH WITHOUT A
003000*SEPARATE IF-OVER-12 TEST FOR EACH POSSIBLE PLAN DURATION.
003100     COMPUTE WDT-MONTHS-INTO-YEAR =
003200             WDT-RUN-MM + WDT-PLAN-DURATION-MONTHS - 1
003300
003400     DIVIDE WDT-MONTHS-INTO-YEAR BY 12
003500             GIVING WDT-TARGET-CCYY
003600             REMAINDER WDT-TARGET-MONTH
003700     ADD WDT-RUN-CCYY           TO WDT-TARGET-CCYY
003800*BACK TO A ONE-BASED MONTH (JANUARY = 1) FOR EVERYTHING BELOW.
003900     ADD 1                      TO WDT-TARGET-MONTH
004000
004100*FIND HOW MANY DAYS THE TARGET MONTH ACTUALLY HAS BEFORE DECIDING
004200*WHETHER THE ORIGINAL DAY-OF-MONTH NEEDS TO BE CLAMPED (E.G. A
004300*PLAN THAT SUBSCRIBED ON JANUARY 31 EXPIRING INTO A 30-DAY MONTH).
004400     PERFORM 8150-DETERMINE-LAST-DAY THRU 8150-EXIT
004500
004600     IF WDT-RUN-DD IS GREATER THAN WDT-LAST-DAY-OF-MONTH
004700        MOVE WDT-LAST-DAY-OF-MONTH TO WDT-WORK-DD
004800     ELSE
004900        MOVE WDT-RUN-DD            TO WDT-WORK-DD
005000     END-IF
005100
005200*WDT-WORK-TIMESTAMP-N (WSDATE.CBL) REDEFINES THE SIX WDT-WORK-*
005300*FIELDS AS ONE 14-DIGIT NUMERIC VALUE, SO ONCE CCYY/MM/DD/HH/MN/SS
005400*ARE ALL SET THE COMPUTED EXPIRY IS JUST A SINGLE MOVE AWAY.
005500     MOVE WDT-TARGET-CCYY       TO WDT-WORK-CCYY
005600     MOVE WDT-TARGET-MONTH      TO WDT-WORK-MM
005700     MOVE WDT-WORK-TIMESTAMP-N  TO WDT-COMPUTED-EXPIRY.
005800
005900*RETURNS CONTROL TO WHICHEVER PARAGRAPH IN SUBSCRIPTION-BATCH-
006000*RUN.COB PERFORMED 8100-COMPUTE-EXPIRY-DATE THRU 8100-EXIT -
006100*WDT-COMPUTED-EXPIRY IS NOW READY FOR THE CALLER TO MOVE INTO
006200*SUB-TAB-EXPIRY-DATE.
006300 8100-EXIT.
006400     EXIT.
006500
006600*DETERMINES WDT-LAST-DAY-OF-MONTH FOR WDT-TARGET-CCYY/WDT-TARGET-
006700*MONTH, WIDENING FEBRUARY TO 29 DAYS ON LEAP YEARS.  EVERY MONTH
006800*OTHER THAN FEBRUARY IS A FIXED LOOKUP INTO THE WDT-DAYS-IN-MONTH
006900*TABLE (WSDATE.CBL) AND NEVER REACHES THE LEAP-YEAR TEST BELOW.
007000 8150-DETERMINE-LAST-DAY.
007100
007200     MOVE WDT-DAYS-IN-MONTH (WDT-TARGET-MONTH)
007300                             TO WDT-LAST-DAY-OF-MONTH
007400
007500     IF WDT-TARGET-MONTH IS EQUAL TO 2
007600*STANDARD GREGORIAN LEAP-YEAR TEST: DIVISIBLE BY 4 IS A LEAP
007700*YEAR, UNLESS IT IS ALSO DIVISIBLE BY 100, UNLESS IT IS ALSO
007800*DIVISIBLE BY 400 (2000 WAS THE FIRST CENTURY YEAR THIS RUN COULD
007900*ACTUALLY HIT AFTER THE Y2K REMEDIATION - MS-0091 TESTED IT).
008000*WDT-LEAP-YEAR-DUMMY-QUO CATCHES THE QUOTIENT NEITHER DIVIDE
008100*NEEDS - ONLY THE REMAINDER DRIVES THE LOGIC BELOW.
008200        DIVIDE WDT-TARGET-CCYY BY 4
008300                GIVING WDT-LEAP-YEAR-DUMMY-QUO
008400                REMAINDER WDT-LEAP-YEAR-REMAINDER
008500        IF WDT-LEAP-YEAR-REMAINDER IS EQUAL TO ZERO
008600           MOVE 29 TO WDT-LAST-DAY-OF-MONTH
008700           DIVIDE WDT-TARGET-CCYY BY 100
008800                   GIVING WDT-LEAP-YEAR-DUMMY-QUO
008900                   REMAINDER WDT-LEAP-YEAR-REMAINDER
009000           IF WDT-LEAP-YEAR-REMAINDER IS EQUAL TO ZERO
009100              MOVE 28 TO WDT-LAST-DAY-OF-MONTH
009200              DIVIDE WDT-TARGET-CCYY BY 400
009300                      GIVING WDT-LEAP-YEAR-DUMMY-QUO
009400                      REMAINDER WDT-LEAP-YEAR-REMAINDER
009500              IF WDT-LEAP-YEAR-REMAINDER IS EQUAL TO ZERO
009600                 MOVE 29 TO WDT-LAST-DAY-OF-MONTH
009700              END-IF
009800           END-IF
009900        END-IF
010000     END-IF.
010100
010200*RETURNS TO 8100-COMPUTE-EXPIRY-DATE ABOVE WITH WDT-LAST-DAY-OF-
010300*MONTH SET FOR WHATEVER WDT-TARGET-CCYY/WDT-TARGET-MONTH WERE ON
010400*ENTRY - NOT REFERENCED ANYWHERE OUTSIDE THIS COPYBOOK.
010500 8150-EXIT.
010600     EXIT.
010700
