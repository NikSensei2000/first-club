000100*PL-FIND-TIER-RECORD.CBL -- TIER MASTER LOOKUP.
000200*SCANS TIER-TABLE FOR W-LOOKUP-ID.  ON RETURN, W-FOUND-SW TELLS
000300*THE CALLER WHETHER THE TIER EXISTS; TIER-TAB-IDX POINTS AT IT.
000400*
000500*CALLED FROM SEVERAL PLACES IN SUBSCRIPTION-BATCH-RUN.COB WHENEVER
000600*A TIER-ID HAS TO BE TURNED INTO A TIER-TABLE ROW - 2200-CHANGE-
000700*MEMBER-TIER (A CHANGE-TIER TRANSACTION NAMING THE NEW TIER),
000800*2410-APPLY-ORDER-AND-EVALUATE (AN ORDER-VALUE UPGRADE LANDING ON
000900*A TIER-ID FROM PL-EVALUATE-TIER-ELIGIBILITY.CBL), AND 2110-
001000*CREATE-NEW-SUBSCRIPTION (THE STARTING TIER OF A NEW SUBSCRIBE).
001100*THE CALLER MOVES THE TIER-ID INTO W-LOOKUP-ID FIRST.
001200 9200-FIND-TIER-RECORD.
001300
001400     MOVE "N" TO W-FOUND-SW
001500     PERFORM 9210-TEST-ONE-TIER-ID THRU 9210-EXIT
001600             VARYING TIER-TAB-IDX FROM 1 BY 1
001700             UNTIL TIER-TAB-IDX IS GREATER THAN TIER-TAB-COUNT
001800                OR W-FOUND.
001900
002000*THE VARYING/UNTIL FORM OF PERFORM IS TEST-BEFORE: ON A MATCH
002100*THE ENGINE STILL BUMPS TIER-TAB-IDX ONE MORE TIME BEFORE THE
002200*UNTIL TEST STOPS THE LOOP, SO TIER-TAB-IDX OVERSHOOTS THE ROW
002300*THAT ACTUALLY MATCHED.  BACK IT OFF BEFORE RETURNING TO THE
002400*CALLER OR EVERY FIELD REFERENCE AGAINST THIS INDEX READS THE
002500*NEXT TABLE ENTRY INSTEAD OF THE ONE FOUND.
002600     IF W-FOUND
002700        SUBTRACT 1 FROM TIER-TAB-IDX
002800     END-IF.
002900
003000 9200-EXIT.
003100     EXIT.
003200
003300*ONE TABLE ROW PER CALL - TIER-TAB-ID (TIER-TAB-IDX) IS COMPARED
003400*AGAINST THE KEY THE CALLER LOADED INTO W-LOOKUP-ID.  TIER-TAB-
003500*LEVEL IS NOT LOOKED AT HERE - THIS PARAGRAPH ONLY RESOLVES THE
003600*ID TO A ROW; THE CALLER DECIDES WHAT TO DO WITH THE LEVEL, MIN-
003700*ORD-CNT, MIN-ORD-VAL AND COHORT FIELDS ONCE FOUND.
003800 9210-TEST-ONE-TIER-ID.
003900
004000     IF TIER-TAB-ID (TIER-TAB-IDX) IS EQUAL TO W-LOOKUP-ID
004100        MOVE "Y" TO W-FOUND-SW
004200     END-IF.
004300
004400 9210-EXIT.
004500     EXIT.
004600
