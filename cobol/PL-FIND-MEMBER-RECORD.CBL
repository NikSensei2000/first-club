000100*PL-FIND-MEMBER-RECORD.CBL -- MEMBER MASTER LOOKUP.
000200*SCANS MEMBER-TABLE FOR W-LOOKUP-ID.  ON RETURN, W-FOUND-SW TELLS
000300*THE CALLER WHETHER THE MEMBER EXISTS; MEM-TAB-IDX POINTS AT IT.
000400*
000500*CALLED FROM 2100-SUBSCRIBE-MEMBER, 2200-CHANGE-MEMBER-TIER,
000600*2300-CANCEL-SUBSCRIPTION AND 2400-UPDATE-ORDER-ACTIVITY - EVERY
000700*TRANSACTION TYPE NAMES A MEMBER-ID, AND EACH OF THOSE PARAGRAPHS
000800*RESOLVES IT TO A MEMBER-TABLE ROW BEFORE DOING ANYTHING ELSE.  IF
000900*W-NOT-FOUND, THE CALLER REJECTS THE TRANSACTION AND MOVES ON -
001000*THIS SHOP DOES NOT ABEND A RUN OVER ONE BAD TRANSACTION.
001100 9300-FIND-MEMBER-RECORD.
001200
001300     MOVE "N" TO W-FOUND-SW
001400     PERFORM 9310-TEST-ONE-MEMBER THRU 9310-EXIT
001500             VARYING MEM-TAB-IDX FROM 1 BY 1
001600             UNTIL MEM-TAB-IDX IS GREATER THAN MEM-TAB-COUNT
001700                OR W-FOUND.
001800
001900*THE VARYING/UNTIL FORM OF PERFORM IS TEST-BEFORE: ON A MATCH
002000*THE ENGINE STILL BUMPS MEM-TAB-IDX ONE MORE TIME BEFORE THE
002100*UNTIL TEST STOPS THE LOOP, SO MEM-TAB-IDX OVERSHOOTS THE ROW
002200*THAT ACTUALLY MATCHED.  BACK IT OFF BEFORE RETURNING TO THE
002300*CALLER OR EVERY FIELD REFERENCE AGAINST THIS INDEX READS THE
002400*NEXT TABLE ENTRY INSTEAD OF THE ONE FOUND.
002500     IF W-FOUND
002600        SUBTRACT 1 FROM MEM-TAB-IDX
002700     END-IF.
002800
002900 9300-EXIT.
003000     EXIT.
003100
003200*ONE TABLE ROW PER CALL - MEM-TAB-ID (MEM-TAB-IDX) IS COMPARED
003300*AGAINST THE KEY THE CALLER LOADED INTO W-LOOKUP-ID.  MEM-TAB-
003400*COHORT IS NOT LOOKED AT HERE - IT ONLY MATTERS TO PL-EVALUATE-
003500*TIER-ELIGIBILITY.CBL, WHICH THE CALLER PERFORMS SEPARATELY ONCE
003600*THE MEMBER ROW HAS BEEN FOUND.
003700 9310-TEST-ONE-MEMBER.
003800
003900     IF MEM-TAB-ID (MEM-TAB-IDX) IS EQUAL TO W-LOOKUP-ID
004000        MOVE "Y" TO W-FOUND-SW
004100     END-IF.
004200
004300 9310-EXIT.
004400     EXIT.
004500
