000100*SLPLAN.CBL -- FILE-CONTROL ENTRY FOR THE PLAN MASTER.
000200*ASSIGN NAME MATCHES THE DD/LOGICAL-FILE NAME THE OPERATIONS RUNBOOK
000300*USES ON THE OVERNIGHT JCL -- DO NOT CHANGE IT WITHOUT ALSO CHANGING
000400*THE JCL, OR THE STEP ABENDS ON OPEN.
000500     SELECT PLAN-MASTER
000600            ASSIGN TO "PLAN-MASTER"
000700            ORGANIZATION IS SEQUENTIAL
000800            ACCESS MODE IS SEQUENTIAL
000900*FS-PLAN-MASTER (WSTABLES.CBL) IS CARRIED PER SHOP STANDARD FOR
001000*EVERY SELECT CLAUSE.  1100-LOAD-PLAN-TABLE RELIES ON THE READ'S
001100*AT END PHRASE RATHER THAN AN EXPLICIT STATUS TEST -- A HARD OPEN
001200*FAILURE ON THIS MASTER SURFACES AS A NON-ZERO JOB-STEP RETURN CODE.
001300            FILE STATUS IS FS-PLAN-MASTER.
001400
