000100*PLPRINT.CBL -- RUN-REPORT PAGE-HEADING, DETAIL-LINE AND CONTROL-
000200*TOTAL PARAGRAPHS.  THE CALLER MOVES ITS OWN FIELDS INTO THE
000300*RPT-DETAIL-LINE / RPT-EXPIRY-LINE AREAS (WORKING-STORAGE, MAIN
000400*PROGRAM) BEFORE PERFORMING 5100/5200; THIS COPYBOOK ONLY OWNS
000500*THE PAGE MECHANICS AND THE FINAL WRITE.
000600*
000700*01/1996 (D.K.M.) ORIGINAL PARAGRAPHS.  RUN-REPORT IS THE ONLY
000800*OUTPUT THIS BATCH RUN PRODUCES BESIDES THE UPDATED SUBSCRIPTION
000900*MASTER -- IT IS THE OVERNIGHT PROOF-OF-RUN OPERATIONS FILES EACH
001000*MORNING, SO THE PAGE/HEADING MECHANICS BELOW ARE HELD TO THE SAME
001100*STANDARD AS THE OLD PRINTED VOUCHER REGISTERS.
001200*
001300*THIS COPYBOOK NEVER TOUCHES RPT-TITLE-LINE, RPT-COLUMN-HEADING-1/2,
001400*RPT-DETAIL-LINE OR RPT-EXPIRY-LINE ITSELF -- THOSE ARE BUILT UP BY
001500*THE MAIN PROGRAM'S OWN PARAGRAPHS (2000-PROCESS-TRANSACTIONS AND
001600*3000-EXPIRE-SUBSCRIPTIONS) BEFORE THE PRINT PARAGRAPH IS CALLED.
001700*THIS KEEPS THE PAGE-BREAK/HEADING LOGIC IN ONE PLACE REGARDLESS OF
001800*WHICH SECTION OF THE REPORT IS BEING WRITTEN.
001900*
002000*THE PAGE-FULL TEST (W-PRINTED-LINES, 88-LEVEL IN THE MAIN PROGRAM'S
002100*WORKING-STORAGE) FIRES AT 56 LINES PRINTED -- A STANDARD 66-LINE
002200*FORM LENGTH LESS ROOM FOR THE THREE HEADING LINES ON THE NEXT PAGE
002300*AND A FEW LINES OF MARGIN.
002400 5000-PRINT-HEADINGS.
002500*BUMPS THE PAGE COUNTER, WRITES THE TITLE AND BOTH COLUMN-HEADING
002600*LINES, AND RESETS W-PRINTED-LINES TO 5 (THE THREE HEADING LINES
002700*PLUS THE TWO BLANK-ADVANCE LINES ABOVE/BETWEEN THEM) SO THE NEXT
002800*PAGE-FULL TEST STARTS COUNTING FROM THE FIRST DETAIL LINE.
002900
003000     ADD 1 TO PAGE-NUMBER
003100     MOVE RPT-TITLE-LINE        TO RUN-REPORT-RECORD
003200     WRITE RUN-REPORT-RECORD BEFORE ADVANCING 1
003300     MOVE RPT-COLUMN-HEADING-1  TO RUN-REPORT-RECORD
003400     WRITE RUN-REPORT-RECORD AFTER ADVANCING 2
003500     MOVE RPT-COLUMN-HEADING-2  TO RUN-REPORT-RECORD
003600     WRITE RUN-REPORT-RECORD AFTER ADVANCING 1
003700     MOVE 5 TO W-PRINTED-LINES.
003800
003900*RETURNS TO 5100/5200 (MID-RUN PAGE BREAK, RIGHT BACK INTO THE
004000*DETAIL/EXPIRY WRITE IT WAS PERFORMED FROM) OR TO WHATEVER
004100*OPENED THE VERY FIRST PAGE OF THE RUN.
004200 5000-EXIT.
004300     EXIT.
004400
004500*WRITES ONE LINE OF SUBSCRIBE/TIER-CHANGE/CANCEL/ORDER-UPDATE
004600*TRANSACTION DETAIL.  CALLED ONCE PER ACCEPTED OR REJECTED
004700*TRANSACTION FROM 2020-DISPATCH-ONE-TRANSACTION SO EVERY INPUT
004800*RECORD -- GOOD OR REJECTED -- LEAVES A LINE ON RUN-REPORT.
004900 5100-PRINT-TRANSACTION-DETAIL.
005000*ROLL TO A NEW PAGE BEFORE THE WRITE, NOT AFTER, SO THE LAST LINE ON
005100*A PAGE IS NEVER A HALF-PRINTED DETAIL LINE FOLLOWED BY A HEADING.
005200     IF PAGE-FULL
005300        PERFORM 5990-FINALIZE-PAGE THRU 5990-EXIT
005400        PERFORM 5000-PRINT-HEADINGS THRU 5000-EXIT
005500     END-IF
005600
005700     MOVE RPT-DETAIL-LINE       TO RUN-REPORT-RECORD
005800     WRITE RUN-REPORT-RECORD AFTER ADVANCING 1
005900     ADD 1 TO W-PRINTED-LINES.
006000
006100*RETURNS TO 2020-DISPATCH-ONE-TRANSACTION FOR THE NEXT
006200*TRANSACTION ON PLTRANS.
006300 5100-EXIT.
006400     EXIT.
006500
006600*WRITES ONE LINE FOR A SUBSCRIPTION THE EXPIRY SWEEP JUST EXPIRED.
006700*CALLED FROM 3100-TEST-ONE-SUBSCRIPTION IN THE MAIN PROGRAM, ONE
006800*LINE PER SUBSCRIPTION WHOSE EXPIRY DATE HAS PASSED THE RUN DATE/
006900*TIME.
007000 5200-PRINT-EXPIRY-LINE.
007100*SAME PAGE-BREAK-BEFORE-WRITE DISCIPLINE AS 5100 ABOVE.
007200     IF PAGE-FULL
007300        PERFORM 5990-FINALIZE-PAGE THRU 5990-EXIT
007400        PERFORM 5000-PRINT-HEADINGS THRU 5000-EXIT
007500     END-IF
007600
007700     MOVE RPT-EXPIRY-LINE       TO RUN-REPORT-RECORD
007800     WRITE RUN-REPORT-RECORD AFTER ADVANCING 1
007900     ADD 1 TO W-PRINTED-LINES.
008000
008100*RETURNS TO 3100-TEST-ONE-SUBSCRIPTION FOR THE NEXT ROW OF
008200*SUBSCRIPTION-TABLE.
008300 5200-EXIT.
008400     EXIT.
008500
008600*PRINTS THE SMALL EXPIRY-SWEEP TRAILER (CHECKED/EXPIRED/FAILED)
008700*THAT CLOSES OUT THE EXPIRY SECTION OF RUN-REPORT.  CALLED ONCE,
008800*AFTER 3000-EXPIRE-SUBSCRIPTIONS HAS FINISHED SCANNING THE WHOLE
008900*SUBSCRIPTION-TABLE.
009000 5300-PRINT-EXPIRY-TOTALS.
009100*A BLANK LINE SEPARATES THE LAST EXPIRY-DETAIL LINE FROM THIS
009200*TRAILER SO THE THREE COUNTS READ AS A DISTINCT BLOCK.
009300     MOVE SPACES                TO RUN-REPORT-RECORD
009400     WRITE RUN-REPORT-RECORD AFTER ADVANCING 1
009500     MOVE "SUBSCRIPTIONS CHECKED FOR EXPIRY ...." TO RPT-SUM-LABEL
009600     MOVE RT-EXPIRY-CHECKED     TO RPT-SUM-VALUE
009700     PERFORM 5910-WRITE-COUNT-LINE THRU 5910-EXIT
009800     MOVE "SUBSCRIPTIONS EXPIRED SUCCESSFULLY ..." TO RPT-SUM-LABEL
009900     MOVE RT-SUBS-EXPIRED       TO RPT-SUM-VALUE
010000     PERFORM 5910-WRITE-COUNT-LINE THRU 5910-EXIT
010100     MOVE "EXPIRY FAILURES ......................" TO RPT-SUM-LABEL
010200     MOVE RT-EXPIRY-FAILED      TO RPT-SUM-VALUE
010300     PERFORM 5910-WRITE-COUNT-LINE THRU 5910-EXIT.
010400
010500*RETURNS TO 3000-EXPIRE-SUBSCRIPTIONS - THE EXPIRY SECTION OF
010600*RUN-REPORT IS NOW COMPLETE.
010700 5300-EXIT.
010800     EXIT.
010900
011000*PRINTS THE RUN-TOTALS SUMMARY BLOCK AT THE END OF RUN-REPORT AND
011100*FINALIZES THE LAST PAGE.  CALLED ONCE FROM 0000-MAIN-CONTROL, AFTER
011200*THE TRANSACTION PASS, THE EXPIRY SWEEP AND THE SUBSCRIPTION-MASTER
011300*REWRITE HAVE ALL COMPLETED AND JUST AHEAD OF 9000-TERMINATE-RUN, SO
011400*THE COUNTS PRINTED HERE ARE THE FINAL, SETTLED RUN TOTALS.
011500 5900-PRINT-SUMMARY.
011600*TWO BLANK-ADVANCE LINES AND A "RUN SUMMARY" CAPTION MARK WHERE THE
011700*DETAIL/EXPIRY SECTIONS END AND THE COUNT/MONEY TOTALS BEGIN.
011800     MOVE SPACES                TO RUN-REPORT-RECORD
011900     WRITE RUN-REPORT-RECORD AFTER ADVANCING 2
012000     MOVE "RUN SUMMARY"         TO RUN-REPORT-RECORD
012100     WRITE RUN-REPORT-RECORD AFTER ADVANCING 1
012200     MOVE SPACES                TO RUN-REPORT-RECORD
012300     WRITE RUN-REPORT-RECORD AFTER ADVANCING 1
012400
012500*ONE COUNT LINE PER RUN-TOTALS ACCUMULATOR (WSTABLES.CBL), IN THE
012600*SAME ORDER OPERATIONS HAS EXPECTED SINCE THE FIRST CUTOVER RUN --
012700*DO NOT RE-ORDER THESE WITHOUT TELLING THE OPERATIONS DESK, THEY
012800*KEY THEIR MORNING RECONCILIATION OFF THIS SEQUENCE.
012900     MOVE "TRANSACTIONS READ ...................." TO RPT-SUM-LABEL
013000     MOVE RT-TRANS-READ         TO RPT-SUM-VALUE
013100     PERFORM 5910-WRITE-COUNT-LINE THRU 5910-EXIT
013200     MOVE "SUBSCRIPTIONS CREATED ................." TO RPT-SUM-LABEL
013300     MOVE RT-SUBS-CREATED       TO RPT-SUM-VALUE
013400     PERFORM 5910-WRITE-COUNT-LINE THRU 5910-EXIT
013500     MOVE "TIER CHANGES .........................." TO RPT-SUM-LABEL
013600     MOVE RT-TIER-CHANGES       TO RPT-SUM-VALUE
013700     PERFORM 5910-WRITE-COUNT-LINE THRU 5910-EXIT
013800     MOVE "CANCELLATIONS ........................." TO RPT-SUM-LABEL
013900     MOVE RT-CANCELLATIONS      TO RPT-SUM-VALUE
014000     PERFORM 5910-WRITE-COUNT-LINE THRU 5910-EXIT
014100     MOVE "ORDER UPDATES ........................." TO RPT-SUM-LABEL
014200     MOVE RT-ORDER-UPDATES      TO RPT-SUM-VALUE
014300     PERFORM 5910-WRITE-COUNT-LINE THRU 5910-EXIT
014400*RT-TIER-UPGRADES IS THE COUNT OF AUTOMATIC UPGRADES FIRED BY
014500*2410-APPLY-ORDER-AND-EVALUATE -- IT DOES NOT INCLUDE MANUAL
014600*TIER-CHANGE TRANSACTIONS, WHICH ARE COUNTED UNDER "TIER CHANGES"
014700*ABOVE.
014800     MOVE "AUTOMATIC TIER UPGRADES ..............." TO RPT-SUM-LABEL
014900     MOVE RT-TIER-UPGRADES      TO RPT-SUM-VALUE
015000     PERFORM 5910-WRITE-COUNT-LINE THRU 5910-EXIT
015100     MOVE "REJECTS ..............................." TO RPT-SUM-LABEL
015200     MOVE RT-REJECTS            TO RPT-SUM-VALUE
015300     PERFORM 5910-WRITE-COUNT-LINE THRU 5910-EXIT
015400     MOVE "SUBSCRIPTIONS EXPIRED ................." TO RPT-SUM-LABEL
015500     MOVE RT-SUBS-EXPIRED       TO RPT-SUM-VALUE
015600     PERFORM 5910-WRITE-COUNT-LINE THRU 5910-EXIT
015700
015800*THE TWO MONEY LINES USE RPT-SUMMARY-MONEY-LINE INSTEAD OF RPT-
015900*SUMMARY-COUNT-LINE SO THE DOLLAR AMOUNTS EDIT WITH A SIGN AND
016000*DECIMAL POINT RATHER THAN AS A PLAIN COUNT.
016100     MOVE "TOTAL PAID AMOUNT COLLECTED ..........." TO RPT-SUM-MONEY-LABEL
016200     MOVE RT-PAID-AMOUNT-TOTAL  TO RPT-SUM-MONEY
016300     PERFORM 5920-WRITE-MONEY-LINE THRU 5920-EXIT
016400     MOVE "TOTAL ORDER VALUE ADDED ..............." TO RPT-SUM-MONEY-LABEL
016500     MOVE RT-ORDER-VALUE-TOTAL  TO RPT-SUM-MONEY
016600     PERFORM 5920-WRITE-MONEY-LINE THRU 5920-EXIT
016700
016800     PERFORM 5990-FINALIZE-PAGE THRU 5990-EXIT.
016900
017000*RETURNS TO 0000-MAIN-CONTROL - RUN-REPORT IS NOW COMPLETE AND
017100*CLOSED BY WHOEVER PERFORMS THE CLOSE-FILES STEP NEXT.
017200 5900-EXIT.
017300     EXIT.
017400
017500*MOVES THE PRE-EDITED RPT-SUMMARY-COUNT-LINE (LABEL PLUS A ZERO-
017600*SUPPRESSED COUNT) TO RUN-REPORT-RECORD AND WRITES IT.  ONE-LINE
017700*HELPER SO 5300/5900 DO NOT EACH CARRY THEIR OWN WRITE STATEMENT.
017800 5910-WRITE-COUNT-LINE.
017900
018000*RPT-SUM-LABEL AND RPT-SUM-VALUE HAVE ALREADY BEEN LOADED BY
018100*WHICHEVER MOVE STATEMENT IN 5300/5900 PERFORMED THIS PARAGRAPH -
018200*NOTHING HERE PICKS THE LABEL OR THE VALUE, ONLY THE WRITE.
018300     MOVE RPT-SUMMARY-COUNT-LINE TO RUN-REPORT-RECORD
018400     WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.
018500
018600*RETURNS TO WHICHEVER MOVE/PERFORM PAIR IN 5300 OR 5900 CALLED
018700*THIS PARAGRAPH FOR THE NEXT COUNT LINE ON THE LIST.
018800 5910-EXIT.
018900     EXIT.
019000
019100*SAME IDEA AS 5910 ABOVE BUT FOR THE SIGNED, DECIMAL-EDITED MONEY
019200*LINE (RPT-SUMMARY-MONEY-LINE) USED BY THE TWO DOLLAR TOTALS ON THE
019300*RUN SUMMARY.
019400 5920-WRITE-MONEY-LINE.
019500
019600*RPT-SUM-MONEY-LABEL AND RPT-SUM-MONEY ARE LOADED BY 5900 BEFORE
019700*EACH PERFORM OF THIS PARAGRAPH, ONE OF THE TWO DOLLAR TOTALS.
019800     MOVE RPT-SUMMARY-MONEY-LINE TO RUN-REPORT-RECORD
019900     WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.
020000
020100*RETURNS TO 5900-PRINT-SUMMARY FOR THE SECOND MONEY LINE OR, ON
020200*THE SECOND CALL, FOR THE CLOSING PERFORM OF 5990-FINALIZE-PAGE.
020300 5920-EXIT.
020400     EXIT.
020500
020600*WRITES A BLANK LINE ADVANCING TO A NEW PAGE, CLOSING OUT THE
020700*CURRENT PAGE OF RUN-REPORT.  CALLED BEFORE A FRESH SET OF HEADINGS
020800*(5100/5200) AND ONCE MORE AT THE VERY END OF THE RUN (5900) SO THE
020900*LAST PAGE IS ALWAYS PROPERLY TERMINATED.
021000 5990-FINALIZE-PAGE.
021100
021200*"ADVANCING PAGE" HERE IS THE ACTUAL FORM-FEED - EVERYTHING PRINTED
021300*AFTER THIS WRITE LANDS AT THE TOP OF THE NEXT PHYSICAL PAGE.
021400     MOVE SPACES TO RUN-REPORT-RECORD
021500     WRITE RUN-REPORT-RECORD BEFORE ADVANCING PAGE.
021600
021700*RETURNS TO 5100/5200 (MID-RUN PAGE BREAK) OR TO 5900 (END-OF-
021800*RUN CLOSE-OUT) DEPENDING ON WHO PERFORMED THIS PARAGRAPH.
021900 5990-EXIT.
022000     EXIT.
022100
