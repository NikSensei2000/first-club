000100*SLTRANS.CBL -- FILE-CONTROL ENTRY FOR THE DAILY TRANSACTION FILE.
000200*ASSIGN NAME MATCHES THE DD/LOGICAL-FILE NAME ON THE OVERNIGHT JCL --
000300*THIS DD POINTS AT THE FRONT-END ORDER SYSTEM'S DAILY EXTRACT, NOT A
000400*FILE THIS PROGRAM ITSELF PRODUCES.
000500     SELECT TRANSACTION-FILE
000600            ASSIGN TO "TRANSACTION-FILE"
000700            ORGANIZATION IS SEQUENTIAL
000800            ACCESS MODE IS SEQUENTIAL
000900*FS-TRANS-FILE (WSTABLES.CBL) IS CARRIED PER SHOP STANDARD FOR EVERY
001000*SELECT CLAUSE.  2010-READ-ONE-TRANSACTION RELIES ON THE READ'S AT
001100*END PHRASE RATHER THAN AN EXPLICIT STATUS TEST -- A HARD OPEN
001200*FAILURE ON THIS FILE SURFACES AS A NON-ZERO JOB-STEP RETURN CODE.
001300            FILE STATUS IS FS-TRANS-FILE.
001400
