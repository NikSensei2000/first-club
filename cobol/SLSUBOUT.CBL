000100*SLSUBOUT.CBL -- FILE-CONTROL FOR THE SUBSCRIPTION MASTER (OUTPUT
000200*SIDE).  ASSIGN NAME MATCHES THE DD/LOGICAL-FILE NAME ON THE
000300*OVERNIGHT JCL -- OPERATIONS RENAMES THIS OUTPUT TO TOMORROW'S
000400*SUBSCRIPTION-MASTER-IN AFTER A CLEAN RUN.
000500     SELECT SUBSCRIPTION-MASTER-OUT
000600            ASSIGN TO "SUBSCRIPTION-MASTER-OUT"
000700            ORGANIZATION IS SEQUENTIAL
000800            ACCESS MODE IS SEQUENTIAL
000900*FS-SUB-MASTER-OUT (WSTABLES.CBL) IS AVAILABLE TO 4000-WRITE-
001000*SUBSCRIPTION-MASTER THE SAME WAY THE INPUT-SIDE STATUS FIELDS ARE
001100*AVAILABLE TO THE LOAD PARAGRAPHS.  A DISK-FULL OR DEVICE ERROR ON
001200*THE FINAL WRITE PASS IS RARE ENOUGH ON THIS SHOP'S HARDWARE THAT IT
001300*IS LEFT FOR THE JOB-STEP RETURN CODE TO CATCH RATHER THAN TESTED
001400*INLINE HERE.
001500            FILE STATUS IS FS-SUB-MASTER-OUT.
001600
