000100*PL-FIND-ACTIVE-SUB.CBL -- "MEMBER HAS AN ACTIVE SUBSCRIPTION"
000200*LOOKUP SHARED BY THE SUBSCRIBE, TIER-CHANGE, CANCEL AND ORDER-
000300*UPDATE RULES.  ACTIVE MEANS STATUS ACTIVE AND EXPIRY DATE LATER
000400*THAN THE RUN DATE/TIME.  ON RETURN, W-FOUND-SW TELLS THE CALLER
000500*WHETHER ONE WAS FOUND; SUB-TAB-IDX POINTS AT IT.
000600*
000700*CALLED FROM 2200-CHANGE-MEMBER-TIER, 2300-CANCEL-SUBSCRIPTION AND
000800*2400-UPDATE-ORDER-ACTIVITY, ALWAYS AFTER THE MEMBER ITSELF HAS
000900*ALREADY BEEN RESOLVED BY PL-FIND-MEMBER-RECORD.CBL.  A TIER
001000*CHANGE, CANCEL OR ORDER UPDATE AGAINST A MEMBER WITH NO CURRENT
001100*ACTIVE SUBSCRIPTION IS REJECTED BY THE CALLER - THERE IS NOTHING
001200*HERE TO UPDATE.  3100-TEST-ONE-SUBSCRIPTION IN SUBSCRIPTION-
001300*BATCH-RUN.COB RUNS THE SAME ACTIVE/EXPIRY TEST DURING THE NIGHTLY
001400*EXPIRATION SWEEP, NOT THROUGH THIS COPYBOOK, SINCE THAT SWEEP
001500*WALKS EVERY ROW RATHER THAN SEARCHING FOR ONE MEMBER-ID.
001600 9500-FIND-ACTIVE-SUBSCRIPTION.
001700
001800     MOVE "N" TO W-FOUND-SW
001900     PERFORM 9510-TEST-ONE-SUBSCRIPTION THRU 9510-EXIT
002000             VARYING SUB-TAB-IDX FROM 1 BY 1
002100             UNTIL SUB-TAB-IDX IS GREATER THAN SUB-TAB-COUNT
002200                OR W-FOUND.
002300
002400*THE VARYING/UNTIL FORM OF PERFORM IS TEST-BEFORE: ON A MATCH
002500*THE ENGINE STILL BUMPS SUB-TAB-IDX ONE MORE TIME BEFORE THE
002600*UNTIL TEST STOPS THE LOOP, SO SUB-TAB-IDX OVERSHOOTS THE ROW
002700*THAT ACTUALLY MATCHED.  BACK IT OFF BEFORE RETURNING TO THE
002800*CALLER OR EVERY FIELD REFERENCE AGAINST THIS INDEX READS THE
002900*NEXT TABLE ENTRY INSTEAD OF THE ONE FOUND.
003000     IF W-FOUND
003100        SUBTRACT 1 FROM SUB-TAB-IDX
003200     END-IF.
003300
003400 9500-EXIT.
003500     EXIT.
003600
003700*A MEMBER CAN HAVE MORE THAN ONE ROW IN SUBSCRIPTION-TABLE OVER
003800*TIME (CANCELLED AND EXPIRED ROWS ARE NEVER REMOVED - SEE
003900*WSTABLES.CBL), SO ALL THREE CONDITIONS MUST HOLD BEFORE A ROW
004000*COUNTS AS THE MEMBER'S ACTIVE SUBSCRIPTION: THE MEMBER-ID MATCHES,
004100*THE STATUS IS STILL "ACTIVE", AND THE EXPIRY DATE HAS NOT YET
004200*BEEN REACHED AS OF THE RUN DATE/TIME.  THE LOOP STOPS AT THE
004300*FIRST ROW THAT SATISFIES ALL THREE - A MEMBER IS NOT EXPECTED TO
004400*HAVE MORE THAN ONE ACTIVE ROW AT ONCE.
004500 9510-TEST-ONE-SUBSCRIPTION.
004600
004700     IF SUB-TAB-MEMBER-ID (SUB-TAB-IDX) IS EQUAL TO W-LOOKUP-ID
004800        IF SUB-TAB-STATUS (SUB-TAB-IDX) IS EQUAL TO "ACTIVE"
004900           IF SUB-TAB-EXPIRY-DATE (SUB-TAB-IDX)
005000                             IS GREATER THAN WDT-RUN-DATE-TIME-N
005100              MOVE "Y" TO W-FOUND-SW
005200           END-IF
005300        END-IF
005400     END-IF.
005500
005600 9510-EXIT.
005700     EXIT.
005800
