000100*FDSUBIN.CBL -- FD AND RECORD LAYOUT FOR THE SUBSCRIPTION MASTER,
000200*READ AT THE START OF THE RUN (BEGINNING-OF-DAY POSITION).  LOADED
000300*ENTIRE INTO SUBSCRIPTION-TABLE (WSTABLES.CBL) IN ASCENDING SUB-IN-ID
000400*ORDER -- EVERY BUSINESS RULE IN THIS RUN WORKS AGAINST THE TABLE,
000500*NEVER AGAINST THIS FILE DIRECTLY.  4000-WRITE-SUBSCRIPTION-MASTER
000600*WRITES THE UPDATED TABLE BACK OUT THROUGH FDSUBOUT.CBL AT THE END
000700*OF THE RUN.
000800*
000900*01/1996 (D.K.M.) ORIGINAL LAYOUT.  ONE ROW PER SUBSCRIPTION, NOT
001000*PER MEMBER -- A MEMBER MAY HOLD AT MOST ONE ACTIVE SUBSCRIPTION AT
001100*A TIME (ENFORCED BY PL-FIND-ACTIVE-SUB.CBL) BUT KEEPS THEIR
001200*CANCELLED/EXPIRED HISTORY ROWS ON FILE.
001300 FD  SUBSCRIPTION-MASTER-IN
001400     LABEL RECORDS ARE STANDARD.
001500 01  SUB-IN-RECORD.
001600*SUB-IN-ID IS THE SUBSCRIPTION'S OWN SEQUENCE NUMBER -- ASSIGNED BY
001700*4000-WRITE-SUBSCRIPTION-MASTER'S PRIOR-DAY RUN, NEVER RE-USED.
001800*W-HIGH-SUB-ID TRACKS THE HIGHEST VALUE SEEN SO THE NEXT SUBSCRIBE
001900*TRANSACTION CAN BE GIVEN THE NEXT NUMBER IN SEQUENCE.
002000     05  SUB-IN-ID                PIC 9(09).
002100*SUB-IN-MEMBER-ID / SUB-IN-PLAN-ID / SUB-IN-TIER-ID ARE FOREIGN KEYS
002200*BACK TO THE MEMBER, PLAN AND TIER MASTERS RESPECTIVELY.
002300     05  SUB-IN-MEMBER-ID         PIC 9(09).
002400     05  SUB-IN-PLAN-ID           PIC 9(09).
002500     05  SUB-IN-TIER-ID           PIC 9(09).
002600*SUB-IN-STATUS IS "ACTIVE", "CANCELLED" OR "EXPIRED" -- SEE THE
002700*SUB-TAB-ACTIVE/CANCELLED/EXPIRED 88-LEVELS OVER THE TABLE COPY OF
002800*THIS FIELD IN WSTABLES.CBL FOR THE CONDITION NAMES THE PROCEDURE
002900*DIVISION ACTUALLY TESTS.
003000     05  SUB-IN-STATUS            PIC X(10).
003100*SUB-IN-START-DATE / SUB-IN-EXPIRY-DATE ARE FULL CCYYMMDDHHMMSS
003200*TIMESTAMPS, NOT JUST DATES -- THE EXPIRY SWEEP (3000-EXPIRE-
003300*SUBSCRIPTIONS) COMPARES SUB-IN-EXPIRY-DATE AGAINST THE RUN
003400*TIMESTAMP DOWN TO THE SECOND SO A SUBSCRIPTION DOES NOT EXPIRE
003500*EARLY OR LATE DEPENDING ON WHAT HOUR THE JOB HAPPENS TO RUN.
003600     05  SUB-IN-START-DATE        PIC 9(14).
003700     05  SUB-IN-EXPIRY-DATE       PIC 9(14).
003800*SUB-IN-PAID-AMOUNT IS THE AMOUNT COLLECTED AT SUBSCRIBE TIME
003900*(COPIED FROM PLAN-TAB-PRICE AND NEVER CHANGED AFTERWARD).
004000     05  SUB-IN-PAID-AMOUNT       PIC S9(08)V99.
004100*SUB-IN-ORDER-COUNT / SUB-IN-TOTAL-ORDER-VALUE ACCUMULATE OVER THE
004200*LIFE OF THE SUBSCRIPTION AS ORDER-UPDATE TRANSACTIONS ARRIVE -- THE
004300*TIER-ELIGIBILITY ENGINE TESTS THESE AGAINST TIER-MIN-ORDER-COUNT
004400*AND TIER-MIN-ORDER-VALUE TO DECIDE WHETHER AN AUTOMATIC UPGRADE HAS
004500*BEEN EARNED.
004600     05  SUB-IN-ORDER-COUNT       PIC 9(05).
004700     05  SUB-IN-TOTAL-ORDER-VALUE PIC S9(10)V99.
004800*FILLER PAD TO THE SHOP'S STANDARD MASTER-RECORD BLOCKING BOUNDARY.
004900     05  FILLER                   PIC X(03).
005000
