000100*SLSUBIN.CBL -- FILE-CONTROL FOR THE SUBSCRIPTION MASTER (INPUT SIDE).
000200*ASSIGN NAME MATCHES THE DD/LOGICAL-FILE NAME ON THE OVERNIGHT JCL --
000300*THE OPERATIONS RUNBOOK POINTS THIS DD AT YESTERDAY'S
000400*SUBSCRIPTION-MASTER-OUT BEFORE THE STEP STARTS.
000500     SELECT SUBSCRIPTION-MASTER-IN
000600            ASSIGN TO "SUBSCRIPTION-MASTER-IN"
000700            ORGANIZATION IS SEQUENTIAL
000800            ACCESS MODE IS SEQUENTIAL
000900*FS-SUB-MASTER-IN (WSTABLES.CBL) IS CARRIED PER SHOP STANDARD FOR
001000*EVERY SELECT CLAUSE.  1500-LOAD-SUBSCRIPTION-TABLE RELIES ON THE
001100*READ'S AT END PHRASE RATHER THAN AN EXPLICIT STATUS TEST -- A HARD
001200*OPEN FAILURE ON THIS MASTER SURFACES AS A NON-ZERO JOB-STEP RETURN
001300*CODE.
001400            FILE STATUS IS FS-SUB-MASTER-IN.
001500
